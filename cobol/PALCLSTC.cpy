000100*----------------------------------------------------------------*
000200* PALCLSTC  -- CODELIST-ENTRY, one data row of a concept's own    *
000300*              code-list sheet, header-aligned                    *
000400*----------------------------------------------------------------*
000500*G.00.00|2018-11-26| kl  | Neuerstellung (Codelist-Entry record)
000600*----------------------------------------------------------------*
000700* CL-SOURCE-REF names the code list sheet this row came from;
000800* CL-HEADER/CL-VALUE are filled column by column from the sheet's
000900* own header row so every value stays paired with its column
001000* heading via CL-COL-IDX. No field of a code-list row is validated
001100* or carried to an output file -- the entry only lets PALCDB0M
001200* report row and column counts for a concept's code list.
001300*----------------------------------------------------------------*
001400 01  CODELIST-ENTRY.
001500     05  CL-SOURCE-REF               PIC X(40).
001600     05  CL-COLUMN-COUNT             PIC S9(04) COMP VALUE ZERO.
001700     05  CL-COLUMN OCCURS 40 TIMES INDEXED BY CL-COL-IDX.
001800         10  CL-HEADER               PIC X(40).
001900         10  CL-VALUE                PIC X(240).
002000     05  FILLER                      PIC X(08).
