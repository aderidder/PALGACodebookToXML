000100*----------------------------------------------------------------*
000200* PALHDR0C  -- column-name header row, Codebook sheet or a        *
000300*              per-concept code-list sheet (both sheets share     *
000400*              the same header-row shape, one COPY serves both)   *
000500*----------------------------------------------------------------*
000600*G.00.00|2018-11-12| kl  | Neuerstellung (Codebook/Codelist Header)
000700*----------------------------------------------------------------*
000800* Row 0 of the sheet in question: the list of column names used
000900* for all later name-based column lookups on that sheet. Size is
001000* capped at 40 columns -- comfortably above anything seen in the
001100* real PALGA workbooks' Codebook or code-list sheets.
001200*----------------------------------------------------------------*
001300 01  HEADER-TABLE.
001400     05  HDR-COLUMN-COUNT            PIC S9(04) COMP VALUE ZERO.
001500     05  HDR-COLUMN OCCURS 40 TIMES INDEXED BY HDR-IDX
001600                                     PIC X(40).
001700     05  FILLER                      PIC X(08).
