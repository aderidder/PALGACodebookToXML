000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100 
001200 IDENTIFICATION DIVISION.
001300 
001400 PROGRAM-ID.    PALDRV0O.
001500 AUTHOR.        K. LEHMANN.
001600 INSTALLATION.  PALGA FOUNDATION - DATA PROCESSING DEPT.
001700 DATE-WRITTEN.  1987-02-20.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002000 
002100******************************************************************
002200* Letzte Aenderung :: 2019-06-03
002300* Letzte Version   :: G.00.04
002400* Kurzbeschreibung :: Batch-Hauptprogramm Codebook-Lauf - liest den
002500*                      STARTUP-Text (Manifest-Filename, Status-Code,
002600*                      Sprachenliste), baut RUN-PARAMETERS auf und
002700*                      ruft PALMGR0M einmal pro Lauf
002800* Auftrag          :: PALG-0017 PALG-0033 PALG-0091
002900*                     12345678901234567
003000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200*----------------------------------------------------------------*
003300* Vers. | Datum    | von | Kommentar                             *
003400*-------|----------|-----|---------------------------------------*
003500*G.00.04|2019-06-03| rh  | PALG-0091 CR-3301 keine Aenderung hier,
003600*       |          |     | nur Versionsstand mit PALMGR0M/PALCDB0M
003700*       |          |     | synchron gehalten
003800*G.00.03|1999-01-11| kl  | Y2K: STUP-TEXT/RUN-PARAMETERS enthalten
003900*       |          |     | keine zweistelligen Jahresangaben, keine
004000*       |          |     | Aenderung notwendig
004100*G.00.02|1992-11-25| lor | PALG-0033 RP-RETURN-CODE aus PALMGR0M wird
004200*       |          |     | jetzt auf dem Listing ausgewiesen statt nur
004300*       |          |     | intern geprueft
004400*G.00.01|1990-04-05| kl  | PALG-0017 Sprachenliste aus STUP-TEXT wird
004500*       |          |     | jetzt in RP-LANGUAGE(1..5) statt einem
004600*       |          |     | einzelnen Feld abgelegt
004700*G.00.00|1987-02-20| kl  | Neuerstellung - abgeleitet aus dem SSFANO0-
004800*       |          |     | Testdriver, STARTUP-Text- und CALL-Geruest
004900*       |          |     | wiederverwendet
005000*----------------------------------------------------------------*
005100*
005200* Programmbeschreibung
005300* --------------------
005400* Batch-Einsprung fuer den Codebook-Lauf. Liest per GETSTARTUPTEXT
005500* den vom TACL-Job mitgegebenen STARTUP-Text, zerlegt ihn in den
005600* Manifest-Filenamen, den Status-Code und die Liste der angefragten
005700* Sprachcodes, fuellt damit RUN-PARAMETERS und ruft PALMGR0M genau
005800* einmal pro Lauf. PALMGR0M seinerseits liest das Manifest, ruft
005900* PALCDB0M je gehaltener Arbeitsmappe und schreibt die drei
006000* Ausgabedateien (Concept-Katalog, Fehlerprotokoll, Versionsindex).
006100* Dieses Programm selbst oeffnet keine Datei.
006200*
006300******************************************************************
006400 
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     SWITCH-15 IS ANZEIGE-VERSION
006900         ON STATUS IS SHOW-VERSION
007000     CLASS ALPHNUM IS "0123456789"
007100                      "abcdefghijklmnopqrstuvwxyz"
007200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007300                      " .,;-_!$%&/=*+".
007400 
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700 
007800 DATA DIVISION.
007900 FILE SECTION.
008000 
008100 WORKING-STORAGE SECTION.
008200*--------------------------------------------------------------------*
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008400*--------------------------------------------------------------------*
008500 01          COMP-FELDER.
008600     05      C4-COUNT            PIC S9(04) COMP VALUE ZERO.
008700     05      C4-I1               PIC S9(04) COMP VALUE ZERO.
008800     05      C4-PTR              PIC S9(04) COMP VALUE ZERO.
008900 
009000     05      C4-X.
009100      10                         PIC X VALUE LOW-VALUE.
009200      10     C4-X2               PIC X.
009300     05      C4-NUM REDEFINES C4-X
009400                                 PIC S9(04) COMP.
009500     05      FILLER              PIC X(08).
009600 
009700*--------------------------------------------------------------------*
009800* Display-Felder: Praefix D
009900*--------------------------------------------------------------------*
010000 01          DISPLAY-FELDER.
010100     05      D-NUM1              PIC  9.
010200     05      D-NUM4              PIC -9(04).
010300     05      FILLER              PIC X(08).
010400 
010500*--------------------------------------------------------------------*
010600* Felder mit konstantem Inhalt: Praefix K
010700*--------------------------------------------------------------------*
010800 01          KONSTANTE-FELDER.
010900     05      K-MODUL             PIC X(08)    VALUE "PALDRV0O".
011000     05      FILLER              PIC X(08).
011100 
011200*----------------------------------------------------------------*
011300* Conditional-Felder
011400*----------------------------------------------------------------*
011500 01          SCHALTER.
011600     05      PRG-STATUS          PIC 9        VALUE ZERO.
011700          88 PRG-OK                           VALUE ZERO.
011800          88 PRG-NOK                          VALUE 1 THRU 9.
011900          88 PRG-ABBRUCH                      VALUE 2.
012000     05      PRG-STAT REDEFINES PRG-STATUS.
012100        10   PRG-STATUS1         PIC X.
012200          88 PRG-EOF                          VALUE "1".
012300          88 PRG-INVALID                      VALUE "2".
012400     05      FILLER              PIC X(08).
012500 
012600*--------------------------------------------------------------------*
012700* weitere Arbeitsfelder
012800*--------------------------------------------------------------------*
012900 01          WORK-FELDER.
013000     05      W-DUMMY             PIC X(02).
013100     05      FILLER              PIC X(08).
013200 01          ZEILE               PIC X(80) VALUE SPACES.
013300 
013400*--------------------------------------------------------------------*
013500* Datum-Uhrzeitfelder (fuer TAL-Routine)
013600*--------------------------------------------------------------------*
013700 01          TAL-TIME.
013800     05      TAL-JHJJMMTT.
013900      10     TAL-JHJJ            PIC S9(04) COMP.
014000      10     TAL-MM              PIC S9(04) COMP.
014100      10     TAL-TT              PIC S9(04) COMP.
014200     05      TAL-HHMI.
014300      10     TAL-HH              PIC S9(04) COMP.
014400      10     TAL-MI              PIC S9(04) COMP.
014500     05      TAL-SS              PIC S9(04) COMP.
014600 
014700 01          TAL-TIME-D.
014800     05      TAL-JHJJMMTT.
014900        10   TAL-JHJJ            PIC  9(04).
015000        10   TAL-MM              PIC  9(02).
015100        10   TAL-TT              PIC  9(02).
015200     05      TAL-HHMI.
015300        10   TAL-HH              PIC  9(02).
015400        10   TAL-MI              PIC  9(02).
015500     05      TAL-SS              PIC  9(02).
015600 01          TAL-TIME-N REDEFINES TAL-TIME-D.
015700     05      TAL-TIME-N14        PIC  9(14).
015800 
015900*--------------------------------------------------------------------*
016000* fuer COBOL-Utility GETSTARTUPTEXT
016100*--------------------------------------------------------------------*
016200 01          STUP-PARAMETER.
016300     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
016400     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
016500     05      STUP-TEXT           PIC X(128) VALUE SPACES.
016600     05      FILLER              PIC X(08).
016700 
016800 01          STUP-CONTENT-DECOMPOSE.
016900     05      STUP-MANIFEST-FILE  PIC X(40)  VALUE SPACES.
017000     05      STUP-STATUS-CODE    PIC X(01)  VALUE SPACES.
017100     05      STUP-LANG-LIST      PIC X(40)  VALUE SPACES.
017200     05      FILLER              PIC X(08).
017300 
017400*-->    Uebergabe an PALMGR0M
017500     COPY    PALLNK0C OF "=PALGALIB".
017700 
017800 PROCEDURE DIVISION.
017900 
018000******************************************************************
018100* Steuerungs-Section
018200******************************************************************
018300 A100-STEUERUNG SECTION.
018400 A100-00.
018500**  ---> wenn SWITCH-15 gesetzt ist
018600**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
018700     IF  SHOW-VERSION
018800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
018900         STOP RUN
019000     END-IF
019100 
019200**  ---> Vorlauf: STARTUP-Text holen, RUN-PARAMETERS aufbauen
019300     PERFORM B000-VORLAUF
019400 
019500**  ---> Verarbeitung: PALMGR0M einmal pro Lauf rufen
019600     IF  PRG-ABBRUCH
019700         CONTINUE
019800     ELSE
019900         PERFORM B100-VERARBEITUNG
020000     END-IF
020100 
020200**  ---> Nachlauf: Laufergebnis auf dem Listing ausweisen
020300     PERFORM B090-ENDE
020400     STOP RUN
020500     .
020600 A100-99.
020700     EXIT.
020800 
020900******************************************************************
021000* Vorlauf
021100******************************************************************
021200 B000-VORLAUF SECTION.
021300 B000-00.
021400**  ---> Initialisierung Felder
021500     PERFORM C000-INIT
021600 
021700**  ---> Holen und Zerlegen STARTUP-Text
021800     PERFORM P100-GETSTARTUPTEXT
021900     .
022000 B000-99.
022100     EXIT.
022200 
022300******************************************************************
022400* Verarbeitung
022500******************************************************************
022600 B100-VERARBEITUNG SECTION.
022700 B100-00.
022800**  ---> Aufrufen CodebookManager-Unit
022900     CALL "PALMGR0M" USING RUN-PARAMETERS
023000 
023100     EVALUATE RP-RETURN-CODE
023200 
023300        WHEN ZERO    CONTINUE
023400 
023500        WHEN 9999    DISPLAY " RC 9999 = PRG-ABBRUCH aus PALMGR0M "
023600                     SET PRG-ABBRUCH TO TRUE
023700 
023800        WHEN OTHER   MOVE RP-RETURN-CODE TO D-NUM4
023900                     DISPLAY " unbekannter RC: " D-NUM4
024000                             " aus PALMGR0M"
024100                     SET PRG-ABBRUCH TO TRUE
024200 
024300     END-EVALUATE
024400     .
024500 B100-99.
024600     EXIT.
024700 
024800******************************************************************
024900* Ende
025000******************************************************************
025100 B090-ENDE SECTION.
025200 B090-00.
025300     IF  PRG-ABBRUCH
025400         DISPLAY ">>> ABBRUCH !!! <<< "
025500         DISPLAY "<EOF>"
025600         DISPLAY " "
025700     ELSE
025800         STRING ">>> Lauf Manifest >"  DELIMITED BY SIZE,
025900                 RP-MANIFEST-FILE      DELIMITED BY SPACE,
026000                 "< OK <<< "           DELIMITED BY SIZE
026100             INTO ZEILE
026200         DISPLAY ZEILE
026300         MOVE SPACES TO ZEILE
026400         MOVE RP-RETURN-CODE TO D-NUM4
026500         STRING "RP-RETURN-CODE: " DELIMITED BY SIZE,
026600                 D-NUM4            DELIMITED BY SIZE
026700             INTO ZEILE
026800         DISPLAY ZEILE
026900         MOVE SPACES TO ZEILE
027000         DISPLAY "<EOF>"
027100         DISPLAY " "
027200     END-IF
027300     .
027400 B090-99.
027500     EXIT.
027600 
027700******************************************************************
027800* Initialisierung von Feldern und Strukturen
027900******************************************************************
028000 C000-INIT SECTION.
028100 C000-00.
028200     INITIALIZE SCHALTER
028300     .
028400 C000-99.
028500     EXIT.
028600 
028700******************************************************************
028800* Aufruf COBOL-Utility: GETSTARTUPTEXT
028900*
029000*              Eingabe: STUP-PORTION (VOLUME,IN,OUT,STRING)
029100*              Ausgabe: STUP-RESULT  (-1:NOK, >=0:OK)
029200*                       STUP-TEXT, zerlegt in
029300*                       Manifest-Filename / Status-Code / Sprachenliste
029400*
029500* STUP-TEXT-Aufbau: "<Manifest-File> <Status-Code> <Lang1> <Lang2> ..."
029600*                    z.B. "PALMANI.MAN0123 A NL EN"
029700******************************************************************
029800 P100-GETSTARTUPTEXT SECTION.
029900 P100-00.
030000     MOVE SPACE TO STUP-TEXT
030100     ENTER "GETSTARTUPTEXT" USING   STUP-PORTION
030200                                     STUP-TEXT
030300                            GIVING  STUP-RESULT
030400     EVALUATE STUP-RESULT
030500         WHEN -9999 THRU ZERO
030600**                  ---> Fehler oder kein StartUp-Text vorhanden
030700                     MOVE STUP-RESULT TO D-NUM4
030800                     DISPLAY "Lesen STARTUP fehlgeschlagen: "
030900                             D-NUM4
031000                     DISPLAY ">>> Verarbeitung nicht moeglich <<<"
031100                     SET PRG-ABBRUCH TO TRUE
031200 
031300         WHEN OTHER
031400                     INSPECT STUP-TEXT
031500                        CONVERTING "abcdefghijklmnopqrstuvwxyz"
031600                                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031700                     PERFORM C310-SPLIT-STARTUP-TEXT
031800 
031900     END-EVALUATE
032000     .
032100 P100-99.
032200     EXIT.
032300 
032400******************************************************************
032500* Zerlegen STUP-TEXT und Aufbau RUN-PARAMETERS
032600******************************************************************
032700 C310-SPLIT-STARTUP-TEXT SECTION.
032800 C310-00.
032900     MOVE SPACES TO STUP-MANIFEST-FILE
033000                     STUP-STATUS-CODE
033100                     STUP-LANG-LIST
033200     MOVE 1      TO C4-PTR
033300     UNSTRING STUP-TEXT DELIMITED BY SPACE
033400         INTO STUP-MANIFEST-FILE,
033500              STUP-STATUS-CODE
033600         WITH POINTER C4-PTR
033700     END-UNSTRING
033800 
033900     MOVE SPACES TO STUP-LANG-LIST
034000     IF  C4-PTR < 128
034100         MOVE STUP-TEXT(C4-PTR:) TO STUP-LANG-LIST
034200     END-IF
034300 
034400     MOVE STUP-MANIFEST-FILE TO RP-MANIFEST-FILE
034500     MOVE STUP-STATUS-CODE   TO RP-STATUS-CODE
034600     MOVE ZERO               TO RP-LANGUAGE-COUNT
034700     MOVE ZERO               TO C4-COUNT
034800 
034900     UNSTRING STUP-LANG-LIST DELIMITED BY SPACE
035000         INTO RP-LANGUAGE(1), RP-LANGUAGE(2), RP-LANGUAGE(3),
035100              RP-LANGUAGE(4), RP-LANGUAGE(5)
035200         TALLYING IN C4-COUNT
035300     END-UNSTRING
035400     MOVE C4-COUNT TO RP-LANGUAGE-COUNT
035500     .
035600 C310-99.
035700     EXIT.
