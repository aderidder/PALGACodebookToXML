000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100 
001200 IDENTIFICATION DIVISION.
001300 
001400 PROGRAM-ID.    PALCDB0M.
001500 AUTHOR.        K. LEHMANN.
001600 INSTALLATION.  PALGA FOUNDATION - DATA PROCESSING DEPT.
001700 DATE-WRITTEN.  1987-02-16.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002000 
002100*****************************************************************
002200* Letzte Aenderung :: 2019-06-03
002300* Letzte Version   :: G.00.04
002400* Kurzbeschreibung :: Codebook-Modul - liest eine Arbeitsmappen-
002500*                      Extraktion (Info/Codebook/Codelist) und
002600*                      baut den Concept-Katalog fuer eine Version
002700* Auftrag          :: PALG-0017 PALG-0033 PALG-0091
002800*                     12345678901234567
002900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers. | Datum    | von | Kommentar                             *
003300*-------|----------|-----|---------------------------------------*
003400*G.00.04|2019-06-03| rh  | PALG-0091 CR-3301 CN-DATA-TYPE X(20)
003500*G.00.03|1999-01-08| kl  | Y2K: effectiveDate/EFFECTIVE-DATE-RULE
003600*       |          |     | Fallback-Datum auf 1900-01-01 geprueft,
003700*       |          |     | TAL^TIME liefert bereits 4-stell. Jahr.
003800*G.00.02|1992-11-20| lor | PALG-0033 Codesystem-Typocheck Stub
003900*                         | ergaenzt (Tabelle noch nicht verfuegbar)
004000*G.00.01|1990-04-02| kl  | PALG-0017 Mehrsprachige Beschreibungen
004100*                         | (description_<lang>) ergaenzt
004200*G.00.00|1987-02-16| kl  | Neuerstellung - Codebook-Unit
004300*----------------------------------------------------------------*
004400*
004500* Programmbeschreibung
004600* --------------------
004700* Wird von PALMGR0M fuer jede in den Lauf aufgenommene Arbeits-
004800* mappe genau einmal gerufen (CALL "PALCDB0M" USING
004900* WORKBOOK-CALL-REC). Liest die drei Extraktionsdateien dieser
005000* Arbeitsmappe (Info-Blatt, Codebook-Blatt, je nach Concept auch
005100* ein Codelist-Blatt), validiert jede Concept-Zeile und legt die
005200* angenommenen Concepts sowie die verworfenen Zeilen im externen
005300* Puffer (PALBUF0C) ab. PALMGR0M schreibt diese Puffer anschlies-
005400* send in die drei laufbezogenen Ausgabedateien.
005500*
005600******************************************************************
005700 
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!$%&/=*+".
006700 
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT INFO-FILE         ASSIGN TO "#DYNAMIC"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS FILE-STATUS.
007300 
007400     SELECT CODEBOOK-FILE     ASSIGN TO "#DYNAMIC"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS FILE-STATUS.
007700 
007800     SELECT CODELIST-FILE     ASSIGN TO "#DYNAMIC"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS FILE-STATUS.
008100 
008200 DATA DIVISION.
008300 FILE SECTION.
008400 
008500*--------------------------------------------------------------------*
008600* Info-Blatt-Extraktion: eine INFO-ENTRY-Zeile (Key|Value) pro
008700* Satz.
008800*--------------------------------------------------------------------*
008900 FD  INFO-FILE.
009000 01  INFO-LINE-REC.
009100     05  INFO-LINE-TEXT              PIC X(300).
009200     05  FILLER                      PIC X(08).
009300 
009400*--------------------------------------------------------------------*
009500* Codebook-Blatt-Extraktion: Zeile 0 = Spaltenkoepfe, danach je
009600* eine Concept-Zeile, Pipe-getrennt in Spaltenreihenfolge.
009700*--------------------------------------------------------------------*
009800 FD  CODEBOOK-FILE.
009900 01  CODEBOOK-LINE-REC.
010000     05  CODEBOOK-LINE-TEXT          PIC X(592).
010100     05  FILLER                      PIC X(08).
010200 
010300*--------------------------------------------------------------------*
010400* Codelist-Blatt-Extraktion (je Concept hoechstens eine): Zeile 0
010500* = Spaltenkoepfe, danach je eine Codelist-Zeile.
010600*--------------------------------------------------------------------*
010700 FD  CODELIST-FILE.
010800 01  CODELIST-LINE-REC.
010900     05  CODELIST-LINE-TEXT          PIC X(592).
011000     05  FILLER                      PIC X(08).
011100 
011200 WORKING-STORAGE SECTION.
011300*--------------------------------------------------------------------*
011400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011500*--------------------------------------------------------------------*
011600 01          COMP-FELDER.
011700     05      C4-ANZ              PIC S9(04) COMP.
011800     05      C4-COUNT            PIC S9(04) COMP.
011900     05      C4-I1               PIC S9(04) COMP.
012000     05      C4-I2               PIC S9(04) COMP.
012100     05      C4-I3               PIC S9(04) COMP.
012200     05      C4-LEN              PIC S9(04) COMP.
012300     05      C4-PTR              PIC S9(04) COMP.
012400     05      C9-ANZ              PIC S9(09) COMP.
012450     05      FILLER              PIC X(08).
012500
012600*--------------------------------------------------------------------*
012700* Display-Felder: Praefix D
012800*--------------------------------------------------------------------*
012900 01          DISPLAY-FELDER.
013000     05      D-NUM1              PIC  9.
013100     05      D-NUM2              PIC  9(02).
013200     05      D-NUM4              PIC -9(04).
013250     05      FILLER              PIC X(08).
013300
013400*--------------------------------------------------------------------*
013500* Felder mit konstantem Inhalt: Praefix K
013600*--------------------------------------------------------------------*
013700 01          KONSTANTE-FELDER.
013800     05      K-MODUL             PIC X(08)          VALUE "PALCDB0M".
013900     05      K-SHEET-INFO        PIC X(04)          VALUE "Info".
014000     05      K-SHEET-CODEBOOK    PIC X(08)          VALUE "Codebook".
014100     05      K-COL-ID            PIC X(20)  VALUE "concept_id".
014200     05      K-COL-CODESYSTEM    PIC X(20)  VALUE "codesystem".
014300     05      K-COL-CODE          PIC X(20)  VALUE "code".
014400     05      K-COL-DESCR-CODE    PIC X(20)  VALUE "description_code".
014500     05      K-COL-CODELIST-REF  PIC X(20)  VALUE "codelist_ref".
014600     05      K-COL-PROPERTIES    PIC X(20)  VALUE "properties".
014700     05      K-COL-PARENT        PIC X(20)  VALUE "parent".
014800     05      K-COL-DATA-TYPE     PIC X(20)  VALUE "data_type".
014900     05      K-COL-DESCR-LANG    PIC X(20)  VALUE "description_".
014950     05      FILLER              PIC X(08).
015000
015100*----------------------------------------------------------------*
015200* Conditional-Felder
015300*----------------------------------------------------------------*
015400 01          SCHALTER.
015500     05      FILE-STATUS         PIC X(02).
015600          88 FILE-OK                         VALUE "00".
015700          88 FILE-NOK                        VALUE "01" THRU "99".
015800          88 FILE-EOF                        VALUE "10".
015850     05      FILE-STATUS-N REDEFINES FILE-STATUS
015870                                 PIC 9(02).
015900     05      PRG-STATUS          PIC 9       VALUE ZERO.
016000          88 PRG-OK                          VALUE ZERO.
016100          88 PRG-ABBRUCH                     VALUE 1.
016200     05      ROW-FLAG            PIC 9       VALUE ZERO.
016300          88 ROW-BLANK                       VALUE 1.
016400          88 ROW-NOT-BLANK                   VALUE ZERO.
016500     05      CONCEPT-VALID-FLAG  PIC 9       VALUE ZERO.
016600          88 CONCEPT-IS-VALID                VALUE ZERO.
016700          88 CONCEPT-IS-INVALID               VALUE 1.
016800     05      TYPO-FLAG           PIC 9       VALUE ZERO.
016900          88 TYPO-NOT-SUSPECTED              VALUE ZERO.
017000          88 TYPO-SUSPECTED                  VALUE 1.
017100     05      EFFDATE-FLAG        PIC 9       VALUE ZERO.
017200          88 EFFDATE-FROM-SHEET               VALUE ZERO.
017300          88 EFFDATE-FROM-NOW                 VALUE 1.
017400          88 EFFDATE-FROM-FALLBACK            VALUE 2.
017500     05      DUP-FLAG            PIC 9       VALUE ZERO.
017600          88 DUP-FOUND                        VALUE 1.
017700          88 DUP-NOT-FOUND                    VALUE ZERO.
017750     05      FILLER              PIC X(08).
017800
017900*--------------------------------------------------------------------*
018000* Weitere Arbeitsfelder: Praefix W
018100*--------------------------------------------------------------------*
018200 01          WORK-FELDER.
018300     05      W-DUMMY             PIC X(02).
018400     05      W-KEY-UC            PIC X(60).
018500     05      W-SEARCH-KEY        PIC X(60).
018600     05      W-COL-NAME          PIC X(40).
018700     05      W-COL-IDX           PIC S9(04) COMP VALUE ZERO.
018750     05      W-VIOL-PTR          PIC S9(04) COMP.
018800     05      W-VIOLATIONS        PIC X(120).
018850     05      FILLER              PIC X(08).
018900
019000*--------------------------------------------------------------------*
019100* Arbeitsfelder fuer die aktuell verarbeitete Concept-Zeile
019200*--------------------------------------------------------------------*
019300 01          WK-CONCEPT.
019400     05      WK-ID                   PIC X(40).
019500     05      WK-CODESYSTEM           PIC X(40).
019600     05      WK-CODE                 PIC X(40).
019700     05      WK-DESCR-CODE           PIC X(240).
019800     05      WK-CODELIST-REF         PIC X(40).
019900     05      WK-PROPERTIES           PIC X(240).
020000     05      WK-PARENT               PIC X(40).
020100     05      WK-DATA-TYPE            PIC X(20).
020200     05      WK-DESCR-LANG OCCURS 5 TIMES INDEXED BY WK-LANG-IDX.
020300             10  WK-DESCR-LANG-CODE  PIC X(02).
020400             10  WK-DESCR-LANG-TEXT  PIC X(240).
020500     05      WK-CODELIST-ROWS        PIC S9(04) COMP VALUE ZERO.
020550     05      FILLER                  PIC X(08).
020600
020700*--------------------------------------------------------------------*
020800* Spaltenwerte der aktuellen Codebook-Zeile, parallel zur
020900* CDB-HEADER-TABLE (Position i gehoert zu CDB-COLUMN(i)).
021000*--------------------------------------------------------------------*
021100 01          ROW-VALUE-TABLE.
021200     05      ROW-VALUE-COUNT         PIC S9(04) COMP VALUE ZERO.
021300     05      ROW-VALUE OCCURS 40 TIMES INDEXED BY ROW-IDX
021400                                     PIC X(240).
021450     05      FILLER                  PIC X(08).
021500
021600*--------------------------------------------------------------------*
021700* Datum/Uhrzeit (fuer die Jetzt-Variante von EFFECTIVE-DATE-RULE)
021800*--------------------------------------------------------------------*
021900 01          TAL-TIME.
022000     05      TAL-JHJJMMTT.
022100      10     TAL-JHJJ            PIC S9(04) COMP.
022200      10     TAL-MM              PIC S9(04) COMP.
022300      10     TAL-TT              PIC S9(04) COMP.
022400     05      TAL-HHMI.
022500      10     TAL-HH              PIC S9(04) COMP.
022600      10     TAL-MI              PIC S9(04) COMP.
022700     05      TAL-SS              PIC S9(04) COMP.
022800     05      TAL-HS              PIC S9(04) COMP.
022900     05      TAL-MS              PIC S9(04) COMP.
022950     05      FILLER              PIC X(08).
023000
023100 01          TAL-TIME-D.
023200     05      TAL-JHJJMMTT-D.
023300        10   TAL-JHJJ-D          PIC  9(04).
023400        10   TAL-MM-D            PIC  9(02).
023500        10   TAL-TT-D            PIC  9(02).
023600     05      TAL-HHMI-D.
023700        10   TAL-HH-D            PIC  9(02).
023800        10   TAL-MI-D            PIC  9(02).
023850     05      FILLER              PIC X(08).
023860 01          TAL-TIME-N REDEFINES TAL-TIME-D.
023870     05      TAL-TIME-N12        PIC  9(12).
023880     05      FILLER              PIC X(08).
023900
024000*--------------------------------------------------------------------*
024100* Arbeitsfelder fuer EFFECTIVE-DATE-RULE (Parsen yyyy-MM-dd)
024200*--------------------------------------------------------------------*
024300 01          EFFDATE-WORK.
024400     05      ED-SOURCE               PIC X(10).
024500     05      ED-YEAR-TEXT REDEFINES ED-SOURCE.
024600             10  ED-YEAR             PIC X(04).
024700             10  FILLER              PIC X(01).
024800             10  ED-MONTH            PIC X(02).
024900             10  FILLER              PIC X(01).
025000             10  ED-DAY              PIC X(02).
025100     05      ED-YEAR-N               PIC 9(04).
025200     05      ED-MONTH-N              PIC 9(02).
025300     05      ED-DAY-N                PIC 9(02).
025400     05      ED-VALID-FLAG           PIC 9       VALUE ZERO.
025500          88 ED-VALID                            VALUE ZERO.
025600          88 ED-INVALID                           VALUE 1.
025650     05      FILLER                  PIC X(08).
025700
025800*--------------------------------------------------------------------*
025900* Arbeitsfelder fuer VERSION-LABEL-PARSE-RULE
026000*--------------------------------------------------------------------*
026100 01          VERSION-WORK.
026200     05      VW-TEXT                 PIC X(12).
026300     05      VW-INT-TEXT             PIC X(06)   VALUE SPACES.
026400     05      VW-FRAC-TEXT            PIC X(04)   VALUE SPACES.
026420     05      VW-FRAC-PAD             PIC X(04)   VALUE "0000".
026440     05      VW-INT-LEN              PIC S9(04) COMP.
026460     05      VW-FRAC-LEN             PIC S9(04) COMP.
026500     05      VW-INT-NUM              PIC 9(06)   VALUE ZERO.
026600     05      VW-FRAC-NUM             PIC 9(04)   VALUE ZERO.
026700     05      VW-VALID-FLAG           PIC 9       VALUE ZERO.
026800          88 VW-VALID                            VALUE ZERO.
026900          88 VW-INVALID                           VALUE 1.
026950     05      FILLER                  PIC X(08).
027000
027100*--------------------------------------------------------------------*
027200* Gebietssprachige Datensatzbeschreibung (Batch-Flow Schritt 2,
027300* ohne eigene Ausgabedatei in diesem Programmausschnitt)
027400*--------------------------------------------------------------------*
027500 01          DATASET-INFO.
027600     05      DS-NAME OCCURS 5 TIMES INDEXED BY DS-IDX.
027700             10  DS-LANG-CODE        PIC X(02).
027800             10  DS-TEXT             PIC X(240).
027850     05      FILLER                  PIC X(08).
027900
028000*--------------------------------------------------------------------*
028100* Dynamisches File-Assign (Tandem COBOLASSIGN-Idiom)
028200*--------------------------------------------------------------------*
028300 01          ASS-FNAME               PIC X(40).
028400 01          ASS-FSTATUS             PIC S9(04) COMP.
028500 
028600*--------------------------------------------------------------------*
028700* Schluessel-/Spaltentabellen
028800*--------------------------------------------------------------------*
028900     COPY PALINFOC OF "=PALGALIB".
029000 
029100     COPY PALHDR0C OF "=PALGALIB"
029200          REPLACING ==HEADER-TABLE==      BY ==CDB-HEADER-TABLE==
029300                     ==HDR-COLUMN-COUNT== BY ==CDB-COLUMN-COUNT==
029400                     ==HDR-COLUMN==       BY ==CDB-COLUMN==
029500                     ==HDR-IDX==          BY ==CDB-IDX==.
029600 
029700     COPY PALHDR0C OF "=PALGALIB"
029800          REPLACING ==HEADER-TABLE==      BY ==CLH-HEADER-TABLE==
029900                     ==HDR-COLUMN-COUNT== BY ==CLH-COLUMN-COUNT==
030000                     ==HDR-COLUMN==       BY ==CLH-COLUMN==
030100                     ==HDR-IDX==          BY ==CLH-IDX==.
030120
030140*    aktuelle Codelist-Zeile, Spaltenkoepfe aus CLH-HEADER-TABLE
030160*    hierher uebernommen (B510/C302)
030180     COPY PALCLSTC OF "=PALGALIB".
030200
030300*    Puffer mit PALMGR0M (IS EXTERNAL, siehe PALBUF0C)
030400     COPY PALBUF0C OF "=PALGALIB".
030500 
030600 LINKAGE SECTION.
030700*-->    Uebergabe aus PALMGR0M: eine Arbeitsmappe (PALLNK0C
030750*       liefert RUN-PARAMETERS und WORKBOOK-CALL-REC zugleich;
030775*       nur WORKBOOK-CALL-REC wird hier tatsaechlich uebergeben)
030800     COPY PALLNK0C OF "=PALGALIB".
031000 
031100 PROCEDURE DIVISION USING WORKBOOK-CALL-REC.
031200******************************************************************
031300* Steuerungs-Section
031400******************************************************************
031500 A100-STEUERUNG SECTION.
031600 A100-00.
031700     IF  SHOW-VERSION
031800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
031900         STOP RUN
032000     END-IF
032100 
032200     PERFORM B000-VORLAUF
032300     IF PRG-ABBRUCH
032400        CONTINUE
032500     ELSE
032600        PERFORM B100-VERARBEITUNG
032700     END-IF
032800 
032900     PERFORM B090-ENDE
033000     EXIT PROGRAM
033100     .
033200 A100-99.
033300     EXIT.
033400 
033500******************************************************************
033600* Vorlauf
033700******************************************************************
033800 B000-VORLAUF SECTION.
033900 B000-00.
034000     PERFORM C000-INIT
034100     .
034200 B000-99.
034300     EXIT.
034400 
034500******************************************************************
034600* Ende: Rueckgabewerte fuer PALMGR0M setzen
034700******************************************************************
034800 B090-ENDE SECTION.
034900 B090-00.
035000     IF PRG-ABBRUCH
035100        MOVE 9999 TO WC-RETURN-CODE
035200     ELSE
035300        MOVE ZERO TO WC-RETURN-CODE
035400     END-IF
035500     .
035600 B090-99.
035700     EXIT.
035800 
035900******************************************************************
036000* Verarbeitung einer Arbeitsmappe (Unit: Codebook)
036100******************************************************************
036200 B100-VERARBEITUNG SECTION.
036300 B100-00.
036400     PERFORM B200-PARSE-INFO
036500     IF PRG-ABBRUCH
036600        EXIT SECTION
036700     END-IF
036800 
036900     PERFORM B300-PARSE-CODEBOOK
037000     .
037100 B100-99.
037200     EXIT.
037300 
037400******************************************************************
037500* Schritt 2: Info-Blatt einlesen
037600******************************************************************
037700 B200-PARSE-INFO SECTION.
037800 B200-00.
037900     PERFORM C001-INIT-INFO
038000 
038100     MOVE WC-INFO-FILE TO ASS-FNAME
038200     ENTER "COBOLASSIGN" USING  INFO-FILE
038300                                ASS-FNAME
038400                         GIVING ASS-FSTATUS
038500     IF ASS-FSTATUS NOT = ZERO
038600        DISPLAY "FATAL: Info-Blatt nicht gefunden fuer Arbeitsmappe: "
038700                WC-INFO-FILE
038800        SET PRG-ABBRUCH TO TRUE
038900        EXIT SECTION
039000     END-IF
039100 
039200     OPEN INPUT INFO-FILE
039300     IF FILE-NOK
039400        DISPLAY "FATAL: Info-Blatt nicht oeffenbar: " WC-INFO-FILE
039500        SET PRG-ABBRUCH TO TRUE
039600        EXIT SECTION
039700     END-IF
039800 
039900     READ INFO-FILE AT END SET FILE-EOF TO TRUE END-READ
040000 
040100     PERFORM B210-INFO-LINE-LOOP UNTIL FILE-EOF
040200 
040300     CLOSE INFO-FILE
040400 
040500     PERFORM B220-EFFECTIVE-DATE
040600     PERFORM B230-VERSION-NUMERIC
040700     PERFORM B240-DATASET-LANGS
040800     .
040900 B200-99.
041000     EXIT.
041100 
041200******************************************************************
041300* Eine Info-Zeile (Key|Value) verarbeiten und in die Tabelle
041400* einstellen -- spaetere Duplikate ueberschreiben den aelteren
041500* Wert, letzter Eintrag je Schluessel gewinnt.
041600******************************************************************
041700 B210-INFO-LINE-LOOP SECTION.
041800 B210-00.
041900     UNSTRING INFO-LINE-TEXT DELIMITED BY "|"
042000         INTO IE-KEY, IE-VALUE
042100     END-UNSTRING
042200 
042300     IF IE-KEY NOT = SPACES
042400        MOVE IE-KEY     TO W-KEY-UC
042500        INSPECT W-KEY-UC CONVERTING
042600                "abcdefghijklmnopqrstuvwxyz"
042700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
042800        PERFORM C212-INFO-PUT
042900     END-IF
043000 
043100     MOVE SPACES TO INFO-LINE-TEXT
043200     READ INFO-FILE AT END SET FILE-EOF TO TRUE END-READ
043300     .
043400 B210-99.
043500     EXIT.
043600 
043700******************************************************************
043800* EFFECTIVE-DATE-RULE
043900******************************************************************
044000 B220-EFFECTIVE-DATE SECTION.
044100 B220-00.
044200     MOVE "EFFECTIVEDATE" TO W-SEARCH-KEY
044300     PERFORM C210-INFO-LOOKUP
044400 
044500     IF W-COL-IDX = ZERO
044600        DISPLAY "WARN: effectiveDate fehlt, verwende Jetzt-Zeit"
044700        SET EFFDATE-FROM-NOW TO TRUE
044800        PERFORM U200-TIMESTAMP
044900        STRING TAL-JHJJ-D   DELIMITED BY SIZE, "-" DELIMITED BY SIZE,
045000                TAL-MM-D     DELIMITED BY SIZE, "-" DELIMITED BY SIZE,
045100                TAL-TT-D     DELIMITED BY SIZE, "T" DELIMITED BY SIZE,
045200                TAL-HH-D     DELIMITED BY SIZE, ":" DELIMITED BY SIZE,
045300                TAL-MI-D     DELIMITED BY SIZE, ":00" DELIMITED BY SIZE
045400        INTO WC-EFFECTIVE-DATE
045500     ELSE
045600        MOVE IT-VALUE(W-COL-IDX) TO ED-SOURCE
045700        PERFORM B221-VALIDATE-DATE
045800        IF ED-VALID
045900           SET EFFDATE-FROM-SHEET TO TRUE
046000           STRING ED-YEAR  DELIMITED BY SIZE, "-" DELIMITED BY SIZE,
046100                   ED-MONTH DELIMITED BY SIZE, "-" DELIMITED BY SIZE,
046200                   ED-DAY   DELIMITED BY SIZE, "T00:00:00"
046300                                              DELIMITED BY SIZE
046400           INTO WC-EFFECTIVE-DATE
046500        ELSE
046600           DISPLAY "SEVERE: effectiveDate unguelterm: " ED-SOURCE
046700           SET EFFDATE-FROM-FALLBACK TO TRUE
046800           MOVE "1900-01-01T00:00:00" TO WC-EFFECTIVE-DATE
046900        END-IF
047000     END-IF
047100     .
047200 B220-99.
047300     EXIT.
047400 
047500******************************************************************
047600* yyyy-MM-dd formal pruefen (keine Kalenderpruefung, nur Syntax
047700* und Wertebereich von Monat/Tag)
047800******************************************************************
047900 B221-VALIDATE-DATE SECTION.
048000 B221-00.
048100     SET ED-VALID TO TRUE
048200     IF  ED-SOURCE(5:1) NOT = "-"
048300     OR  ED-SOURCE(8:1) NOT = "-"
048400     OR  ED-YEAR  NOT NUMERIC
048500     OR  ED-MONTH NOT NUMERIC
048600     OR  ED-DAY   NOT NUMERIC
048700        SET ED-INVALID TO TRUE
048800        EXIT SECTION
048900     END-IF
049000 
049100     MOVE ED-MONTH TO ED-MONTH-N
049200     MOVE ED-DAY   TO ED-DAY-N
049300     IF  ED-MONTH-N < 1 OR ED-MONTH-N > 12
049400     OR  ED-DAY-N   < 1 OR ED-DAY-N   > 31
049500        SET ED-INVALID TO TRUE
049600     END-IF
049700     .
049800 B221-99.
049900     EXIT.
050000 
050100******************************************************************
050200* VERSION-LABEL-PARSE-RULE
050300******************************************************************
050400 B230-VERSION-NUMERIC SECTION.
050500 B230-00.
050600     MOVE "VERSION" TO W-SEARCH-KEY
050700     PERFORM C210-INFO-LOOKUP
050800 
050900     IF W-COL-IDX = ZERO
051000        MOVE SPACES TO WC-VERSION-LABEL
051100        MOVE ZERO   TO WC-VERSION-NUMERIC
051200        EXIT SECTION
051300     END-IF
051400
051500     MOVE IT-VALUE(W-COL-IDX) TO WC-VERSION-LABEL
051600     MOVE IT-VALUE(W-COL-IDX) TO VW-TEXT
051700
051800     MOVE SPACES TO VW-INT-TEXT, VW-FRAC-TEXT
051900     UNSTRING VW-TEXT DELIMITED BY "."
052000         INTO VW-INT-TEXT, VW-FRAC-TEXT
052100     END-UNSTRING
052120
052140*    UNSTRING leaves VW-INT-TEXT/VW-FRAC-TEXT left-justified and
052160*    blank-padded, so the true digit length of each has to be
052180*    found first -- a full-width NUMERIC test would fail on the
052200*    trailing blanks of any label shorter than the field.
052220     MOVE 1 TO C4-LEN
052240     PERFORM C214-VERSION-LEN-STEP
052260        UNTIL C4-LEN > 6 OR VW-INT-TEXT(C4-LEN:1) = SPACE
052280     COMPUTE VW-INT-LEN = C4-LEN - 1
052300
052320     MOVE 1 TO C4-LEN
052340     PERFORM C214-VERSION-LEN-STEP
052360        UNTIL C4-LEN > 4 OR VW-FRAC-TEXT(C4-LEN:1) = SPACE
052380     COMPUTE VW-FRAC-LEN = C4-LEN - 1
052400
052420     SET VW-VALID TO TRUE
052440     IF VW-INT-LEN = ZERO
052460        OR VW-INT-TEXT(1:VW-INT-LEN) NOT NUMERIC
052480        SET VW-INVALID TO TRUE
052500     END-IF
052520     IF VW-FRAC-LEN > ZERO
052540        AND VW-FRAC-TEXT(1:VW-FRAC-LEN) NOT NUMERIC
052560        SET VW-INVALID TO TRUE
052580     END-IF
053000
053100     IF VW-INVALID
053200        DISPLAY "ERROR: version nicht numerisch: " WC-VERSION-LABEL
053300        MOVE ZERO TO WC-VERSION-NUMERIC
053400        EXIT SECTION
053500     END-IF
053600
053700     MOVE VW-INT-TEXT(1:VW-INT-LEN) TO VW-INT-NUM
053720*    Nachkommastellen bleiben stellenrichtig (Zehntel, Hundertstel,
053740*    ...), deshalb linksbuendig stehen lassen und rechts mit Nullen
053760*    auffuellen -- anders als der Vorkommaanteil, der rechtsbuendig
053770*    ins Zahlenfeld uebernommen wird.
053780     MOVE "0000" TO VW-FRAC-PAD
053800     IF VW-FRAC-LEN > ZERO
053820        MOVE VW-FRAC-TEXT(1:VW-FRAC-LEN) TO VW-FRAC-PAD(1:VW-FRAC-LEN)
053840     END-IF
053860     MOVE VW-FRAC-PAD TO VW-FRAC-NUM
054300     COMPUTE WC-VERSION-NUMERIC = VW-INT-NUM + (VW-FRAC-NUM / 10000)
054400     .
054500 B230-99.
054600     EXIT.
054620
054800******************************************************************
054900* Schritt 2 (Forts.): DatasetDescription_<lang> je angeforderter
055000* Sprache als Name UND Beschreibung uebernehmen -- DatasetName_<lang>
055100* wird bewusst nicht eingelesen, diese Eigenheit ist gewollt und
055200* wird hier nicht korrigiert.
055300******************************************************************
055400 B240-DATASET-LANGS SECTION.
055500 B240-00.
055600     SET DS-IDX TO 1
055700     PERFORM B241-DATASET-LANG-STEP
055800        UNTIL DS-IDX > WC-LANGUAGE-COUNT OR DS-IDX > 5
055900     .
056000 B240-99.
056100     EXIT.
056200 
056300******************************************************************
056400* Eine angeforderte Sprache: DatasetDescription_<lang> nachschlagen
056500******************************************************************
056600 B241-DATASET-LANG-STEP SECTION.
056700 B241-00.
056800     MOVE WC-LANGUAGE(DS-IDX) TO DS-LANG-CODE(DS-IDX)
056900     STRING "DATASETDESCRIPTION_" DELIMITED BY SIZE,
057000             WC-LANGUAGE(DS-IDX)   DELIMITED BY SPACE
057100         INTO W-SEARCH-KEY
057200     INSPECT W-SEARCH-KEY CONVERTING
057300             "abcdefghijklmnopqrstuvwxyz"
057400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
057500     PERFORM C210-INFO-LOOKUP
057600 
057700     IF W-COL-IDX = ZERO
057800        MOVE SPACES TO DS-TEXT(DS-IDX)
057900     ELSE
058000        MOVE IT-VALUE(W-COL-IDX) TO DS-TEXT(DS-IDX)
058100     END-IF
058200 
058300     SET DS-IDX UP BY 1
058400     .
058500 B241-99.
058600     EXIT.
058700 
058800******************************************************************
058900* Schritt 3: Codebook-Blatt einlesen
059000******************************************************************
059100 B300-PARSE-CODEBOOK SECTION.
059200 B300-00.
059300     MOVE WC-CODEBOOK-FILE TO ASS-FNAME
059400     ENTER "COBOLASSIGN" USING  CODEBOOK-FILE
059500                                ASS-FNAME
059600                         GIVING ASS-FSTATUS
059700     IF ASS-FSTATUS NOT = ZERO
059800        DISPLAY "FATAL: Codebook-Blatt nicht gefunden: "
059900                WC-CODEBOOK-FILE
060000        SET PRG-ABBRUCH TO TRUE
060100        EXIT SECTION
060200     END-IF
060300 
060400     OPEN INPUT CODEBOOK-FILE
060500     IF FILE-NOK
060600        DISPLAY "FATAL: Codebook-Blatt nicht oeffenbar: "
060700                WC-CODEBOOK-FILE
060800        SET PRG-ABBRUCH TO TRUE
060900        EXIT SECTION
061000     END-IF
061100 
061200*    Zeile 0: Spaltenkoepfe
061300     READ CODEBOOK-FILE AT END SET FILE-EOF TO TRUE END-READ
061400     IF NOT FILE-EOF
061500        PERFORM C300-SPLIT-HEADER
061600        READ CODEBOOK-FILE AT END SET FILE-EOF TO TRUE END-READ
061700     END-IF
061800 
061900     PERFORM B310-CODEBOOK-ROW-LOOP UNTIL FILE-EOF
062000 
062100     CLOSE CODEBOOK-FILE
062200     .
062300 B300-99.
062400     EXIT.
062500 
062600******************************************************************
062700* Eine Codebook-Zeile verarbeiten, wenn sie nicht leer ist
062800******************************************************************
062900 B310-CODEBOOK-ROW-LOOP SECTION.
063000 B310-00.
063100     PERFORM C310-ROW-IS-BLANK
063200     IF ROW-NOT-BLANK
063300        PERFORM B400-PROCESS-CONCEPT
063400     END-IF
063500 
063600     MOVE SPACES TO CODEBOOK-LINE-TEXT
063700     READ CODEBOOK-FILE AT END SET FILE-EOF TO TRUE END-READ
063800     .
063900 B310-99.
064000     EXIT.
064100 
064200******************************************************************
064300* Schritt 4: eine Concept-Zeile verarbeiten
064400******************************************************************
064500 B400-PROCESS-CONCEPT SECTION.
064600 B400-00.
064700     PERFORM C310-SPLIT-ROW
064800     PERFORM C320-EXTRACT-CONCEPT-FIELDS
064900 
065000     PERFORM B410-VALIDATE-CONCEPT
065100     PERFORM B420-TYPO-CHECK
065200 
065300     IF CONCEPT-IS-INVALID
065400        PERFORM B430-REJECT-CONCEPT
065500     ELSE
065600        PERFORM B440-STORE-CONCEPT
065700        IF WK-CODELIST-REF NOT = SPACES
065800           PERFORM B500-PROCESS-CODELIST
065900        END-IF
066000     END-IF
066100     .
066200 B400-99.
066300     EXIT.
066400 
066500******************************************************************
066600* CONCEPT-VALIDATION -- alle Regeln werden geprueft, keine wird
066700* kurzgeschlossen; jede verletzte Regel wird einzeln protokolliert.
066800******************************************************************
066900 B410-VALIDATE-CONCEPT SECTION.
067000 B410-00.
067100     SET CONCEPT-IS-VALID TO TRUE
067200     MOVE SPACES TO W-VIOLATIONS
067250     MOVE 1      TO W-VIOL-PTR
067300
067400*    UNIQUE-ID: nur gegen die bereits in dieser Arbeitsmappe
067500*    angenommenen Concepts (Positionen 1 bis WC-CONCEPT-COUNT im
067600*    Puffer), nicht gegen fruehere Arbeitsmappen im selben Lauf.
067700     SET DUP-NOT-FOUND TO TRUE
067800     MOVE 1 TO C4-I3
067900     PERFORM B411-CHECK-DUP-ID-STEP
068000        UNTIL C4-I3 > WC-CONCEPT-COUNT OR DUP-FOUND
068100
068200     IF DUP-FOUND
068300        SET CONCEPT-IS-INVALID TO TRUE
068400        STRING " UNIQUE-ID" DELIMITED BY SIZE
068600            INTO W-VIOLATIONS WITH POINTER W-VIOL-PTR
068700     END-IF
068800
068900     IF WK-CODE = SPACES
069000        SET CONCEPT-IS-INVALID TO TRUE
069100        STRING " CODE-REQUIRED" DELIMITED BY SIZE
069300        INTO W-VIOLATIONS WITH POINTER W-VIOL-PTR
069400     END-IF
069500
069600     IF WK-CODESYSTEM = SPACES
069700        SET CONCEPT-IS-INVALID TO TRUE
069800        STRING " CODESYSTEM-REQUIRED" DELIMITED BY SIZE
070000        INTO W-VIOLATIONS WITH POINTER W-VIOL-PTR
070100     END-IF
070200
070300     IF WK-DESCR-CODE = SPACES
070400        SET CONCEPT-IS-INVALID TO TRUE
070500        STRING " DESCRIPTION-CODE-REQUIRED" DELIMITED BY SIZE
070700        INTO W-VIOLATIONS WITH POINTER W-VIOL-PTR
070800     END-IF
070900     .
071000 B410-99.
071100     EXIT.
071200 
071300******************************************************************
071400* Einzelner Vergleichsschritt der UNIQUE-ID-Pruefung
071500******************************************************************
071600 B411-CHECK-DUP-ID-STEP SECTION.
071700 B411-00.
071800     IF CCB-ID(C4-I3) = WK-ID
071900        SET DUP-FOUND TO TRUE
072000     END-IF
072100     ADD 1 TO C4-I3
072200     .
072300 B411-99.
072400     EXIT.
072500 
072600******************************************************************
072700* CODESYSTEM-TYPO-CHECK -- beratend, aendert nicht die Guelt-
072800* igkeit. TODO: echte Tippfehler-Tabelle war bei Erstellung
072900* dieses Bausteins noch nicht verfuegbar; dieses Programm
073000* liefert bis auf weiteres immer "kein Typo".
073100******************************************************************
073200 B420-TYPO-CHECK SECTION.
073300 B420-00.
073400     SET TYPO-NOT-SUSPECTED TO TRUE
073500     .
073600 B420-99.
073700     EXIT.
073800 
073900******************************************************************
074000* Zeile verwerfen und im Reject-Puffer protokollieren
074100******************************************************************
074200 B430-REJECT-CONCEPT SECTION.
074300 B430-00.
074400     IF WC-REJECT-COUNT < RLB-MAX-ENTRY
074500        ADD 1 TO WC-REJECT-COUNT
074600        MOVE WK-ID        TO RLB-CONCEPT-ID(WC-REJECT-COUNT)
074700        MOVE W-VIOLATIONS TO RLB-RULES-VIOLATED(WC-REJECT-COUNT)
074800     END-IF
074900     DISPLAY "REJECT: " WK-ID " -- " W-VIOLATIONS
075000     .
075100 B430-99.
075200     EXIT.
075300 
075400******************************************************************
075500* Zeile annehmen und im Concept-Katalog-Puffer ablegen. Die
075600* Pufferposition ist WC-CONCEPT-COUNT selbst -- Zaehler und
075700* Einfuegeposition sind fuer diese Arbeitsmappe identisch.
075800******************************************************************
075900 B440-STORE-CONCEPT SECTION.
076000 B440-00.
076100     IF WC-CONCEPT-COUNT < CCB-MAX-ENTRY
076200        ADD 1 TO WC-CONCEPT-COUNT
076300        MOVE WK-ID               TO CCB-ID(WC-CONCEPT-COUNT)
076400        MOVE WK-CODESYSTEM       TO CCB-CODESYSTEM(WC-CONCEPT-COUNT)
076500        MOVE WK-CODE             TO CCB-CODE(WC-CONCEPT-COUNT)
076600        MOVE WK-DESCR-CODE       TO
076700             CCB-DESCRIPTION-CODE(WC-CONCEPT-COUNT)
076800        MOVE WK-CODELIST-REF     TO CCB-CODELIST-REF(WC-CONCEPT-COUNT)
076900        MOVE WK-PROPERTIES       TO CCB-PROPERTIES(WC-CONCEPT-COUNT)
077000        MOVE WK-PARENT           TO CCB-PARENT(WC-CONCEPT-COUNT)
077100        MOVE WK-DATA-TYPE        TO CCB-DATA-TYPE(WC-CONCEPT-COUNT)
077200        MOVE WC-LANGUAGE-COUNT   TO CCB-LANG-COUNT(WC-CONCEPT-COUNT)
077300        MOVE WC-EFFECTIVE-DATE   TO
077400             CCB-EFFECTIVE-DATE(WC-CONCEPT-COUNT)
077500        MOVE WC-VERSION-LABEL    TO
077600             CCB-VERSION-LABEL(WC-CONCEPT-COUNT)
077700        MOVE WC-STATUS-CODE      TO CCB-STATUS-CODE(WC-CONCEPT-COUNT)
077800 
077900        MOVE 1 TO C4-I1
078000        PERFORM B441-STORE-LANG-STEP
078100           UNTIL C4-I1 > WC-LANGUAGE-COUNT OR C4-I1 > 5
078200     END-IF
078300     .
078400 B440-99.
078500     EXIT.
078600 
078700******************************************************************
078800* Eine Sprachbeschreibung in den Concept-Katalog-Puffer kopieren
078900******************************************************************
079000 B441-STORE-LANG-STEP SECTION.
079100 B441-00.
079200     MOVE WK-DESCR-LANG-CODE(C4-I1) TO
079300          CCB-DESC-LANG-CODE(WC-CONCEPT-COUNT, C4-I1)
079400     MOVE WK-DESCR-LANG-TEXT(C4-I1) TO
079500          CCB-DESC-LANG-TEXT(WC-CONCEPT-COUNT, C4-I1)
079600     ADD 1 TO C4-I1
079700     .
079800 B441-99.
079900     EXIT.
080000 
080100******************************************************************
080200* Schritt 5: Codelist-Blatt des Concepts einlesen, Zeilen zaehlen
080300* und je Zeile einen CODELIST-ENTRY aufbauen; keine eigene
080400* Ausgabedatei fuer das Codelist-Blatt in diesem Baustein.
080500******************************************************************
080600 B500-PROCESS-CODELIST SECTION.
080700 B500-00.
080800     MOVE ZERO TO WK-CODELIST-ROWS
080900 
081000     MOVE WK-CODELIST-REF TO ASS-FNAME
081100     ENTER "COBOLASSIGN" USING  CODELIST-FILE
081200                                ASS-FNAME
081300                         GIVING ASS-FSTATUS
081400     IF ASS-FSTATUS NOT = ZERO
081500        DISPLAY "FATAL (Concept): Codelist-Blatt nicht gefunden: "
081600                WK-CODELIST-REF " fuer " WK-ID
081700        EXIT SECTION
081800     END-IF
081900 
082000     OPEN INPUT CODELIST-FILE
082100     IF FILE-NOK
082200        DISPLAY "FATAL (Concept): Codelist-Blatt nicht oeffenbar: "
082300                WK-CODELIST-REF " fuer " WK-ID
082400        EXIT SECTION
082500     END-IF
082600 
082700     READ CODELIST-FILE AT END SET FILE-EOF TO TRUE END-READ
082800     IF NOT FILE-EOF
082900*       Zeile 0: Spaltenkoepfe des Codelist-Blatts, lokal zu diesem
083000*       Codelist-Blatt (CLH-HEADER-TABLE) -- in diesem Release nur
083100*       gelesen, nicht an eine Ausgabedatei weitergereicht.
083200        PERFORM C301-SPLIT-CL-HEADER
083300        READ CODELIST-FILE AT END SET FILE-EOF TO TRUE END-READ
083400     END-IF
083500 
083600     PERFORM B510-CODELIST-ROW-STEP UNTIL FILE-EOF
083700 
083800     CLOSE CODELIST-FILE
083900 
084000     DISPLAY "INFO: Codelist " WK-CODELIST-REF " fuer " WK-ID
084100             " -- " WK-CODELIST-ROWS " Zeile(n)"
084200     .
084300 B500-99.
084400     EXIT.
084500 
084600******************************************************************
084700* Eine Codelist-Zeile zaehlen und als CODELIST-ENTRY aufbauen,
084750* wenn sie nicht leer ist
084800******************************************************************
084900 B510-CODELIST-ROW-STEP SECTION.
085000 B510-00.
085100     IF CODELIST-LINE-TEXT NOT = SPACES
085200        ADD 1 TO WK-CODELIST-ROWS
085250        PERFORM C302-BUILD-CODELIST-ENTRY
085300     END-IF
085400     MOVE SPACES TO CODELIST-LINE-TEXT
085500     READ CODELIST-FILE AT END SET FILE-EOF TO TRUE END-READ
085600     .
085700 B510-99.
085800     EXIT.
085900 
086000******************************************************************
086100* Initialisierung
086200******************************************************************
086300 C000-INIT SECTION.
086400 C000-00.
086500     INITIALIZE SCHALTER
086600                WC-VERSION-LABEL
086700                WC-VERSION-NUMERIC
086800                WC-EFFECTIVE-DATE
086900                WC-CONCEPT-COUNT
087000                WC-REJECT-COUNT
087100     .
087200 C000-99.
087300     EXIT.
087400 
087500 C001-INIT-INFO SECTION.
087600 C001-00.
087700     INITIALIZE INFO-TABLE
087800     .
087900 C001-99.
088000     EXIT.
088100 
088200******************************************************************
088300* Case-insensitive Lookup im Info-Sheet-Schluesseltable: der
088400* gesuchte Schluessel steht grossgeschrieben in W-SEARCH-KEY;
088500* liefert W-COL-IDX = 0, wenn nicht gefunden.
088600******************************************************************
088700 C210-INFO-LOOKUP SECTION.
088800 C210-00.
088900     MOVE ZERO TO W-COL-IDX
089000     MOVE 1    TO C4-I1
089100     PERFORM C211-INFO-LOOKUP-STEP
089200        UNTIL C4-I1 > IT-COUNT OR W-COL-IDX NOT = ZERO
089300     .
089400 C210-99.
089500     EXIT.
089600 
089700******************************************************************
089800* Einzelner Vergleichsschritt des Info-Lookups
089900******************************************************************
090000 C211-INFO-LOOKUP-STEP SECTION.
090100 C211-00.
090200     IF IT-KEY-UC(C4-I1) = W-SEARCH-KEY
090300        MOVE C4-I1 TO W-COL-IDX
090400     END-IF
090500     ADD 1 TO C4-I1
090600     .
090700 C211-99.
090800     EXIT.
090900 
091000******************************************************************
091100* Schluessel/Wert-Paar aus dem Info-Blatt in IT-ENTRY einbringen --
091200* vorhandenen Schluessel ueberschreiben, sonst neu anhaengen
091300******************************************************************
091400 C212-INFO-PUT SECTION.
091500 C212-00.
091600     MOVE ZERO TO W-COL-IDX
091700     MOVE 1    TO C4-I1
091800     PERFORM C213-INFO-PUT-FIND-STEP
091900        UNTIL C4-I1 > IT-COUNT OR W-COL-IDX NOT = ZERO
092000 
092100     IF W-COL-IDX NOT = ZERO
092200        MOVE IE-VALUE TO IT-VALUE(W-COL-IDX)
092300     ELSE
092400        IF IT-COUNT < 50
092500           ADD 1 TO IT-COUNT
092600           MOVE IE-KEY     TO IT-KEY(IT-COUNT)
092700           MOVE W-KEY-UC   TO IT-KEY-UC(IT-COUNT)
092800           MOVE IE-VALUE   TO IT-VALUE(IT-COUNT)
092900        END-IF
093000     END-IF
093100     .
093200 C212-99.
093300     EXIT.
093400 
093500******************************************************************
093600* Einzelner Vergleichsschritt des Info-Put
093700******************************************************************
093800 C213-INFO-PUT-FIND-STEP SECTION.
093900 C213-00.
094000     IF IT-KEY-UC(C4-I1) = W-KEY-UC
094100        MOVE C4-I1 TO W-COL-IDX
094200     END-IF
094300     ADD 1 TO C4-I1
094400     .
094500 C213-99.
094600     EXIT.
094620
094640******************************************************************
094660* Echte Zeichenlaenge eines blankgefuellten Textfeldes ermitteln
094680* (VERSION-LABEL-PARSE-RULE: Vor- und Nachkommaanteil der Version)
094700******************************************************************
094720 C214-VERSION-LEN-STEP SECTION.
094740 C214-00.
094760     ADD 1 TO C4-LEN
094780     .
094800 C214-99.
094820     EXIT.
094840
094900******************************************************************
094920* Zeile 0 der Codebook-Datei in CDB-HEADER-TABLE zerlegen
095000******************************************************************
095100 C300-SPLIT-HEADER SECTION.
095200 C300-00.
095300     MOVE ZERO TO CDB-COLUMN-COUNT
095400     UNSTRING CODEBOOK-LINE-TEXT DELIMITED BY "|"
095500         INTO CDB-COLUMN(01), CDB-COLUMN(02), CDB-COLUMN(03),
095600              CDB-COLUMN(04), CDB-COLUMN(05), CDB-COLUMN(06),
095700              CDB-COLUMN(07), CDB-COLUMN(08), CDB-COLUMN(09),
095800              CDB-COLUMN(10), CDB-COLUMN(11), CDB-COLUMN(12),
095900              CDB-COLUMN(13), CDB-COLUMN(14), CDB-COLUMN(15),
096000              CDB-COLUMN(16), CDB-COLUMN(17), CDB-COLUMN(18),
096100              CDB-COLUMN(19), CDB-COLUMN(20)
096200         TALLYING IN CDB-COLUMN-COUNT
096300     END-UNSTRING
096400     .
096500 C300-99.
096600     EXIT.
096700 
096800******************************************************************
096900* Zeile 0 der Codelist-Datei in CLH-HEADER-TABLE zerlegen
097000******************************************************************
097100 C301-SPLIT-CL-HEADER SECTION.
097200 C301-00.
097300     MOVE ZERO TO CLH-COLUMN-COUNT
097400     UNSTRING CODELIST-LINE-TEXT DELIMITED BY "|"
097500         INTO CLH-COLUMN(01), CLH-COLUMN(02), CLH-COLUMN(03),
097600              CLH-COLUMN(04), CLH-COLUMN(05), CLH-COLUMN(06),
097700              CLH-COLUMN(07), CLH-COLUMN(08), CLH-COLUMN(09),
097800              CLH-COLUMN(10), CLH-COLUMN(11), CLH-COLUMN(12),
097900              CLH-COLUMN(13), CLH-COLUMN(14), CLH-COLUMN(15),
098000              CLH-COLUMN(16), CLH-COLUMN(17), CLH-COLUMN(18),
098100              CLH-COLUMN(19), CLH-COLUMN(20)
098200         TALLYING IN CLH-COLUMN-COUNT
098300     END-UNSTRING
098400     .
098500 C301-99.
098600     EXIT.
098620
098640******************************************************************
098650* Codelist-Zeile mit ihren Spaltenkoepfen zum CODELIST-ENTRY
098660* zusammenfuehren (Schritt 5: Code-List-Eintrag eines Concepts)
098670******************************************************************
098680 C302-BUILD-CODELIST-ENTRY SECTION.
098685 C302-00.
098690     MOVE WK-CODELIST-REF   TO CL-SOURCE-REF
098692     MOVE CLH-COLUMN-COUNT  TO CL-COLUMN-COUNT
098694     MOVE ZERO              TO C4-COUNT
098696     UNSTRING CODELIST-LINE-TEXT DELIMITED BY "|"
098698         INTO CL-VALUE(01), CL-VALUE(02), CL-VALUE(03),
098700              CL-VALUE(04), CL-VALUE(05), CL-VALUE(06),
098702              CL-VALUE(07), CL-VALUE(08), CL-VALUE(09),
098704              CL-VALUE(10), CL-VALUE(11), CL-VALUE(12),
098706              CL-VALUE(13), CL-VALUE(14), CL-VALUE(15),
098708              CL-VALUE(16), CL-VALUE(17), CL-VALUE(18),
098710              CL-VALUE(19), CL-VALUE(20)
098712         TALLYING IN C4-COUNT
098714     END-UNSTRING
098716
098718     MOVE 1 TO C4-I1
098720     PERFORM C303-COPY-CL-HEADER-STEP
098722         UNTIL C4-I1 > CLH-COLUMN-COUNT
098724     .
098726 C302-99.
098728     EXIT.
098730
098740******************************************************************
098750* Einen Spaltenkopf aus CLH-HEADER-TABLE in den CODELIST-ENTRY
098760* uebernehmen
098770******************************************************************
098780 C303-COPY-CL-HEADER-STEP SECTION.
098785 C303-00.
098790     MOVE CLH-COLUMN(C4-I1) TO CL-HEADER(C4-I1)
098792     ADD 1 TO C4-I1
098794     .
098796 C303-99.
098798     EXIT.
098800
098900******************************************************************
098920* Eine Codebook-Zeile auf "leer" pruefen
099000******************************************************************
099100 C310-ROW-IS-BLANK SECTION.
099200 C310-00.
099300     IF CODEBOOK-LINE-TEXT = SPACES
099400        SET ROW-BLANK TO TRUE
099500     ELSE
099600        SET ROW-NOT-BLANK TO TRUE
099700     END-IF
099800     .
099900 C310-99.
100000     EXIT.
100100 
100200******************************************************************
100300* Aktuelle Codebook-Zeile in ROW-VALUE-TABLE zerlegen
100400******************************************************************
100500 C310-SPLIT-ROW SECTION.
100600 C310X-00.
100700     MOVE ZERO TO ROW-VALUE-COUNT
100800     UNSTRING CODEBOOK-LINE-TEXT DELIMITED BY "|"
100900         INTO ROW-VALUE(01), ROW-VALUE(02), ROW-VALUE(03),
101000              ROW-VALUE(04), ROW-VALUE(05), ROW-VALUE(06),
101100              ROW-VALUE(07), ROW-VALUE(08), ROW-VALUE(09),
101200              ROW-VALUE(10), ROW-VALUE(11), ROW-VALUE(12),
101300              ROW-VALUE(13), ROW-VALUE(14), ROW-VALUE(15),
101400              ROW-VALUE(16), ROW-VALUE(17), ROW-VALUE(18),
101500              ROW-VALUE(19), ROW-VALUE(20)
101600         TALLYING IN ROW-VALUE-COUNT
101700     END-UNSTRING
101800     .
101900 C310X-99.
102000     EXIT.
102100 
102200******************************************************************
102300* Spalten der Zeile per Spaltenname herauslesen (Name-basierter
102400* Lookup ueber die Header-Liste, nicht ueber eine feste Position)
102500******************************************************************
102600 C320-EXTRACT-CONCEPT-FIELDS SECTION.
102700 C320-00.
102800     INITIALIZE WK-CONCEPT
102900 
103000     MOVE K-COL-ID TO W-COL-NAME
103100     PERFORM C321-FIND-COLUMN
103200     IF W-COL-IDX NOT = ZERO
103300        MOVE ROW-VALUE(W-COL-IDX) TO WK-ID
103400     END-IF
103500 
103600     MOVE K-COL-CODESYSTEM TO W-COL-NAME
103700     PERFORM C321-FIND-COLUMN
103800     IF W-COL-IDX NOT = ZERO
103900        MOVE ROW-VALUE(W-COL-IDX) TO WK-CODESYSTEM
104000     END-IF
104100 
104200     MOVE K-COL-CODE TO W-COL-NAME
104300     PERFORM C321-FIND-COLUMN
104400     IF W-COL-IDX NOT = ZERO
104500        MOVE ROW-VALUE(W-COL-IDX) TO WK-CODE
104600     END-IF
104700 
104800     MOVE K-COL-DESCR-CODE TO W-COL-NAME
104900     PERFORM C321-FIND-COLUMN
105000     IF W-COL-IDX NOT = ZERO
105100        MOVE ROW-VALUE(W-COL-IDX) TO WK-DESCR-CODE
105200     END-IF
105300 
105400     MOVE K-COL-CODELIST-REF TO W-COL-NAME
105500     PERFORM C321-FIND-COLUMN
105600     IF W-COL-IDX NOT = ZERO
105700        MOVE ROW-VALUE(W-COL-IDX) TO WK-CODELIST-REF
105800     END-IF
105900 
106000     MOVE K-COL-PROPERTIES TO W-COL-NAME
106100     PERFORM C321-FIND-COLUMN
106200     IF W-COL-IDX NOT = ZERO
106300        MOVE ROW-VALUE(W-COL-IDX) TO WK-PROPERTIES
106400     END-IF
106500 
106600     MOVE K-COL-PARENT TO W-COL-NAME
106700     PERFORM C321-FIND-COLUMN
106800     IF W-COL-IDX NOT = ZERO
106900        MOVE ROW-VALUE(W-COL-IDX) TO WK-PARENT
107000     END-IF
107100 
107200     MOVE K-COL-DATA-TYPE TO W-COL-NAME
107300     PERFORM C321-FIND-COLUMN
107400     IF W-COL-IDX NOT = ZERO
107500        MOVE ROW-VALUE(W-COL-IDX) TO WK-DATA-TYPE
107600     END-IF
107700 
107800     MOVE 1 TO C4-I1
107900     PERFORM C323-EXTRACT-LANG-STEP
108000        UNTIL C4-I1 > WC-LANGUAGE-COUNT OR C4-I1 > 5
108100     .
108200 C320-99.
108300     EXIT.
108400 
108500******************************************************************
108600* Spalte description_<lang> fuer eine angeforderte Sprache
108700******************************************************************
108800 C323-EXTRACT-LANG-STEP SECTION.
108900 C323-00.
109000     MOVE WC-LANGUAGE(C4-I1) TO WK-DESCR-LANG-CODE(C4-I1)
109100     STRING K-COL-DESCR-LANG DELIMITED BY SPACE,
109200             WC-LANGUAGE(C4-I1) DELIMITED BY SPACE
109300         INTO W-COL-NAME
109400     PERFORM C321-FIND-COLUMN
109500     IF W-COL-IDX NOT = ZERO
109600        MOVE ROW-VALUE(W-COL-IDX) TO WK-DESCR-LANG-TEXT(C4-I1)
109700     END-IF
109800     ADD 1 TO C4-I1
109900     .
110000 C323-99.
110100     EXIT.
110200 
110300******************************************************************
110400* Spaltenname (W-COL-NAME) in CDB-HEADER-TABLE suchen, Ergebnis
110500* in W-COL-IDX (0 = nicht gefunden)
110600******************************************************************
110700 C321-FIND-COLUMN SECTION.
110800 C321-00.
110900     MOVE ZERO TO W-COL-IDX
111000     MOVE 1    TO C4-I2
111100     PERFORM C322-FIND-COLUMN-STEP
111200        UNTIL C4-I2 > CDB-COLUMN-COUNT OR W-COL-IDX NOT = ZERO
111300     .
111400 C321-99.
111500     EXIT.
111600 
111700******************************************************************
111800* Einzelner Vergleichsschritt der Spaltensuche
111900******************************************************************
112000 C322-FIND-COLUMN-STEP SECTION.
112100 C322-00.
112200     IF CDB-COLUMN(C4-I2) = W-COL-NAME
112300        MOVE C4-I2 TO W-COL-IDX
112400     END-IF
112500     ADD 1 TO C4-I2
112600     .
112700 C322-99.
112800     EXIT.
112900 
113000******************************************************************
113100* TAL-Zeitstempel fuer den "Jetzt"-Zweig von EFFECTIVE-DATE-RULE
113200******************************************************************
113300 U200-TIMESTAMP SECTION.
113400 U200-00.
113500     ENTER TAL "TIME" USING TAL-TIME
113600     MOVE CORR TAL-TIME TO TAL-TIME-D
113700     .
113800 U200-99.
113900     EXIT.
114000 
114100******************************************************************
114200* ENDE Source-Programm
114300******************************************************************
