000100*----------------------------------------------------------------*
000200* PALLNK0C  -- run parameters passed PALDRV0O -> PALMGR0M and     *
000300*              PALMGR0M -> PALCDB0M, plus the per-call return     *
000400*              codes each level hands back                        *
000500*----------------------------------------------------------------*
000600*G.00.01|2020-01-22| rh  | CR-3790 added RP-STATUS-CODE default
000700*G.00.00|2018-12-03| kl  | Neuerstellung (Run-Parameter Block)
000800*----------------------------------------------------------------*
000900 01  RUN-PARAMETERS.
001000     05  RP-MANIFEST-FILE            PIC X(40).
001100     05  RP-LANGUAGE-COUNT           PIC S9(04) COMP VALUE ZERO.
001200     05  RP-LANGUAGE OCCURS 5 TIMES INDEXED BY RP-LANG-IDX
001300                                     PIC X(02).
001400     05  RP-STATUS-CODE              PIC X(01).
001500     05  RP-RETURN-CODE              PIC S9(04) COMP VALUE ZERO.
001600*           0    = OK
001700*           100  = nothing selected out of the manifest
001800*           9999 = PRG-ABBRUCH, caller must react
001900     05  FILLER                      PIC X(08).
002000 
002100*----------------------------------------------------------------*
002200* PALMGR0M -> PALCDB0M: one workbook's worth of CALL linkage.
002300*----------------------------------------------------------------*
002400 01  WORKBOOK-CALL-REC.
002500     05  WC-INFO-FILE                PIC X(40).
002600     05  WC-CODEBOOK-FILE            PIC X(40).
002700     05  WC-LANGUAGE-COUNT           PIC S9(04) COMP VALUE ZERO.
002800     05  WC-LANGUAGE OCCURS 5 TIMES INDEXED BY WC-LANG-IDX
002900                                     PIC X(02).
003000     05  WC-STATUS-CODE              PIC X(01).
003100     05  WC-VERSION-LABEL            PIC X(12).
003200     05  WC-VERSION-NUMERIC          PIC S9(06)V9(04).
003300     05  WC-EFFECTIVE-DATE           PIC X(19).
003400     05  WC-CONCEPT-COUNT            PIC S9(04) COMP VALUE ZERO.
003500     05  WC-REJECT-COUNT             PIC S9(04) COMP VALUE ZERO.
003600     05  WC-RETURN-CODE              PIC S9(04) COMP VALUE ZERO.
003700     05  FILLER                      PIC X(08).
