000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100 
001200 IDENTIFICATION DIVISION.
001300 
001400 PROGRAM-ID.    PALMGR0M.
001500 AUTHOR.        K. LEHMANN.
001600 INSTALLATION.  PALGA FOUNDATION - DATA PROCESSING DEPT.
001700 DATE-WRITTEN.  1987-02-20.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002000 
002100*****************************************************************
002200* Letzte Aenderung :: 2019-06-03
002300* Letzte Version   :: G.00.04
002400* Kurzbeschreibung :: CodebookManager - liest das Arbeitsmappen-
002500*                      Manifest eines Laufs, ruft PALCDB0M je
002600*                      gehaltener Arbeitsmappe auf und schreibt die
002700*                      drei laufbezogenen Ausgabedateien
002800* Auftrag          :: PALG-0017 PALG-0033 PALG-0091
002900*                     12345678901234567
003000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200*----------------------------------------------------------------*
003300* Vers. | Datum    | von | Kommentar                             *
003400*-------|----------|-----|---------------------------------------*
003500*G.00.04|2019-06-03| rh  | PALG-0091 CR-3301 Durchreichen der
003600*       |          |     | erweiterten CN-DATA-TYPE Feldbreite
003700*G.00.03|1999-01-11| kl  | Y2K: WC-EFFECTIVE-DATE/VX-EFFDATE
003800*       |          |     | 4-stelliges Jahr geprueft, keine Aenderung
003900*       |          |     | notwendig
004000*G.00.02|1992-11-25| lor | PALG-0033 Abbruch-Verhalten bei WC-RETURN-
004100*       |          |     | CODE = 9999 auf "diese Arbeitsmappe
004200*       |          |     | ueberspringen" korrigiert (vorher ganzer
004300*       |          |     | Lauf abgebrochen)
004400*G.00.01|1990-04-05| kl  | PALG-0017 Sprachenliste aus RUN-PARAMETERS
004500*       |          |     | an PALCDB0M durchgereicht
004600*G.00.00|1987-02-20| kl  | Neuerstellung - CodebookManager-Unit
004700*----------------------------------------------------------------*
004800*
004900* Programmbeschreibung
005000* --------------------
005100* Wird von PALDRV0O einmal pro Lauf gerufen (CALL "PALMGR0M" USING
005200* RUN-PARAMETERS). Liest das WORKBOOK-MANIFEST (ein Verzeichnis-
005300* eintrag pro Zeile), wendet die FILE-SELECTION-RULE an, ruft
005400* PALCDB0M fuer jede gehaltene Arbeitsmappe in Manifest-Reihenfolge
005500* und schreibt anschliessend den Concept-Katalog, das Fehlerprotokoll
005600* sowie den Versionsindex (VERSION-INDEX-OVERWRITE-RULE, aufsteigend
005700* sortiert, ohne SORT-Verb - per Einfuegesortierung in VERSION-
005800* INDEX-TABLE).
005900*
006000******************************************************************
006100 
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     CLASS ALPHNUM IS "0123456789"
006800                      "abcdefghijklmnopqrstuvwxyz"
006900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007000                      " .,;-_!$%&/=*+".
007100 
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT MANIFEST-FILE     ASSIGN TO "#DYNAMIC"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS FILE-STATUS.
007700 
007800     SELECT CONCEPT-FILE      ASSIGN TO "#DYNAMIC"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS CONCEPT-FILE-STATUS.
008100 
008200     SELECT REJECT-FILE       ASSIGN TO "#DYNAMIC"
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS  IS REJECT-FILE-STATUS.
008500 
008600     SELECT VERSION-FILE      ASSIGN TO "#DYNAMIC"
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS  IS VERSION-FILE-STATUS.
008900 
009000 DATA DIVISION.
009100 FILE SECTION.
009200 
009300*--------------------------------------------------------------------*
009400* Manifest: ein Verzeichniseintrag (Dateiname + seine beiden
009500* Extraktionsdateien) pro Zeile, Pipe-getrennt.
009600*--------------------------------------------------------------------*
009700 FD  MANIFEST-FILE.
009800 01  MANIFEST-LINE-REC.
009900     05  MANIFEST-LINE-TEXT          PIC X(300).
010000     05  FILLER                      PIC X(08).
010100 
010200*--------------------------------------------------------------------*
010300* Concept-Katalog-Extrakt (Ausgabe, Einfuegereihenfolge)
010400*--------------------------------------------------------------------*
010500 FD  CONCEPT-FILE.
010600 01  CONCEPT-LINE-REC.
010700     05  CONCEPT-LINE-TEXT           PIC X(660).
010800     05  FILLER                      PIC X(08).
010900 
011000*--------------------------------------------------------------------*
011100* Verworfene-Zeilen-Protokoll (Ausgabe)
011200*--------------------------------------------------------------------*
011300 FD  REJECT-FILE.
011400 01  REJECT-LINE-REC.
011500     05  REJECT-LINE-TEXT            PIC X(170).
011600     05  FILLER                      PIC X(08).
011700 
011800*--------------------------------------------------------------------*
011900* Versionsindex (Ausgabe, aufsteigend nach numerischer Version)
012000*--------------------------------------------------------------------*
012100 FD  VERSION-FILE.
012200 01  VERSION-LINE-REC.
012300     05  VERSION-LINE-TEXT           PIC X(40).
012400     05  FILLER                      PIC X(08).
012500 
012600 WORKING-STORAGE SECTION.
012700*--------------------------------------------------------------------*
012800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012900*--------------------------------------------------------------------*
013000 01          COMP-FELDER.
013100     05      C4-COUNT            PIC S9(04) COMP.
013200     05      C4-I1               PIC S9(04) COMP.
013300     05      C4-I2               PIC S9(04) COMP.
013400     05      C4-I3               PIC S9(04) COMP.
013500     05      C4-LEN              PIC S9(04) COMP.
013600     05      C4-PTR              PIC S9(04) COMP.
013700     05      C4-SKIPPED          PIC S9(04) COMP VALUE ZERO.
013800     05      C4-KEPT             PIC S9(04) COMP VALUE ZERO.
013900     05      C9-ANZ              PIC S9(09) COMP.
014000     05      FILLER              PIC X(08).
014100 
014200*--------------------------------------------------------------------*
014300* Display-Felder: Praefix D
014400*--------------------------------------------------------------------*
014500 01          DISPLAY-FELDER.
014600     05      D-NUM1              PIC  9.
014700     05      D-NUM4              PIC -9(04).
014800     05      FILLER              PIC X(08).
014900 
015000*--------------------------------------------------------------------*
015100* Felder mit konstantem Inhalt: Praefix K
015200*--------------------------------------------------------------------*
015300 01          KONSTANTE-FELDER.
015400     05      K-MODUL             PIC X(08)          VALUE "PALMGR0M".
015500     05      K-SUFFIX            PIC X(05)          VALUE ".xlsx".
015600     05      K-TILDE             PIC X(01)          VALUE "~".
015700     05      K-CONCEPT-FNAME     PIC X(17) VALUE "CONCEPT-CAT.TXT".
015800     05      K-REJECT-FNAME      PIC X(17) VALUE "REJECT-LOG.TXT".
015900     05      K-VERSION-FNAME     PIC X(17) VALUE "VERSION-IDX.TXT".
016000     05      FILLER              PIC X(08).
016100 
016200*----------------------------------------------------------------*
016300* Conditional-Felder
016400*----------------------------------------------------------------*
016500 01          SCHALTER.
016600     05      FILE-STATUS               PIC X(02).
016700          88 FILE-OK                        VALUE "00".
016800          88 FILE-NOK                        VALUE "01" THRU "99".
016900          88 FILE-EOF                        VALUE "10".
017000     05      FILE-STATUS-N REDEFINES FILE-STATUS
017100                                       PIC 9(02).
017200     05      CONCEPT-FILE-STATUS       PIC X(02).
017300          88 CONCEPT-FILE-OK                   VALUE "00".
017400          88 CONCEPT-FILE-NOK                  VALUE "01" THRU "99".
017500     05      CONCEPT-FILE-STATUS-N REDEFINES CONCEPT-FILE-STATUS
017600                                       PIC 9(02).
017700     05      REJECT-FILE-STATUS        PIC X(02).
017800          88 REJECT-FILE-OK                    VALUE "00".
017900          88 REJECT-FILE-NOK                   VALUE "01" THRU "99".
018000     05      REJECT-FILE-STATUS-N REDEFINES REJECT-FILE-STATUS
018100                                       PIC 9(02).
018200     05      VERSION-FILE-STATUS       PIC X(02).
018300          88 VERSION-FILE-OK                   VALUE "00".
018400          88 VERSION-FILE-NOK                  VALUE "01" THRU "99".
018500     05      PRG-STATUS                PIC 9       VALUE ZERO.
018600          88 PRG-OK                                 VALUE ZERO.
018700          88 PRG-ABBRUCH                            VALUE 1.
018800     05      ENTRY-FLAG                PIC 9       VALUE ZERO.
018900          88 ENTRY-IS-KEPT                          VALUE ZERO.
019000          88 ENTRY-IS-SKIPPED                       VALUE 1.
019100     05      FOUND-FLAG                PIC 9       VALUE ZERO.
019200          88 SLOT-FOUND                             VALUE 1.
019300          88 SLOT-NOT-FOUND                         VALUE ZERO.
019400     05      SHIFT-FLAG                PIC 9       VALUE ZERO.
019500          88 SHIFT-DONE                             VALUE 1.
019600          88 SHIFT-NOT-DONE                         VALUE ZERO.
019700     05      MANIFEST-OPEN-FLAG        PIC 9       VALUE ZERO.
019800          88 MANIFEST-IS-OPEN                       VALUE 1.
019900     05      CONCEPT-OPEN-FLAG         PIC 9       VALUE ZERO.
020000          88 CONCEPT-IS-OPEN                        VALUE 1.
020100     05      REJECT-OPEN-FLAG          PIC 9       VALUE ZERO.
020200          88 REJECT-IS-OPEN                         VALUE 1.
020300     05      VERSION-OPEN-FLAG         PIC 9       VALUE ZERO.
020400          88 VERSION-IS-OPEN                        VALUE 1.
020500     05      FILLER                    PIC X(08).
020600 
020700*--------------------------------------------------------------------*
020800* Weitere Arbeitsfelder: Praefix W
020900*--------------------------------------------------------------------*
021000 01          WORK-FELDER.
021100     05      W-DUMMY             PIC X(02).
021200     05      FILLER              PIC X(08).
021300 
021400*--------------------------------------------------------------------*
021500* Arbeitsfelder fuer die aktuelle Manifest-Zeile (ME = Manifest-
021600* Entry). ME-NAME-LEN wird aus der Zeile selbst ermittelt (Position
021700* des ersten Leerzeichens), damit die FILE-SELECTION-RULE ohne
021800* FUNCTION-Aufruf per Referenzmodifikation pruefen kann.
021900*--------------------------------------------------------------------*
022000 01          MANIFEST-ENTRY.
022100     05      ME-ENTRY-NAME            PIC X(40).
022200     05      ME-NAME-LEN              PIC S9(04) COMP.
022300     05      ME-INFO-FILE             PIC X(40).
022400     05      ME-CODEBOOK-FILE         PIC X(40).
022500     05      FILLER                   PIC X(08).
022600 
022700*--------------------------------------------------------------------*
022800* Versionsindex: Einfuegesortierung aufsteigend nach VX-NUMERIC,
022900* Ueberschreiben bei Gleichstand (VERSION-INDEX-OVERWRITE-RULE).
023000* Groesse reicht fuer alle bislang ausgelieferten PALGA-Versionen
023100* plus Reserve; VX-MAX-ENTRY und die OCCURS-Klausel gemeinsam
023200* erhoehen, falls das je knapp wird.
023300*--------------------------------------------------------------------*
023400 01          VERSION-INDEX-TABLE.
023500     05      VX-MAX-ENTRY             PIC S9(04) COMP VALUE 200.
023600     05      VX-COUNT                 PIC S9(04) COMP VALUE ZERO.
023700     05      VX-ENTRY OCCURS 200 TIMES INDEXED BY VX-IDX.
023800             10  VX-NUMERIC           PIC S9(06)V9(04).
023900             10  VX-LABEL             PIC X(12).
024000             10  VX-EFFDATE           PIC X(19).
024100     05      FILLER                   PIC X(08).
024200 
024300*--------------------------------------------------------------------*
024400* Dynamisches File-Assign (Tandem COBOLASSIGN-Idiom)
024500*--------------------------------------------------------------------*
024600 01          ASS-FNAME                PIC X(40).
024700 01          ASS-FSTATUS              PIC S9(04) COMP.
024800 
024900*--------------------------------------------------------------------*
025000* Puffer mit PALCDB0M (IS EXTERNAL, siehe PALBUF0C)
025100*--------------------------------------------------------------------*
025200     COPY PALBUF0C OF "=PALGALIB".
025300 
025400 LINKAGE SECTION.
025500*-->    Uebergabe aus PALDRV0O (RUN-PARAMETERS) und Uebergabe an
025600*       PALCDB0M (WORKBOOK-CALL-REC) -- PALLNK0C liefert beide
025700*       01-Ebenen in einem COPY.
025800     COPY PALLNK0C OF "=PALGALIB".
025900 
026000 PROCEDURE DIVISION USING RUN-PARAMETERS.
026100******************************************************************
026200* Steuerungs-Section
026300******************************************************************
026400 A100-STEUERUNG SECTION.
026500 A100-00.
026600     IF  SHOW-VERSION
026700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
026800         STOP RUN
026900     END-IF
027000 
027100     PERFORM B000-VORLAUF
027200     IF PRG-ABBRUCH
027300        CONTINUE
027400     ELSE
027500        PERFORM B100-VERARBEITUNG
027600     END-IF
027700 
027800     PERFORM B090-ENDE
027900     MOVE PRG-STATUS TO RP-RETURN-CODE
028000     EXIT PROGRAM
028100     .
028200 A100-99.
028300     EXIT.
028400 
028500******************************************************************
028600* Vorlauf: Manifest- und Ausgabedateien oeffnen
028700******************************************************************
028800 B000-VORLAUF SECTION.
028900 B000-00.
029000     PERFORM C000-INIT
029100 
029200     MOVE RP-MANIFEST-FILE TO ASS-FNAME
029300     ENTER "COBOLASSIGN" USING  MANIFEST-FILE
029400                                ASS-FNAME
029500                         GIVING ASS-FSTATUS
029600     IF ASS-FSTATUS NOT = ZERO
029700        DISPLAY "FATAL: Manifest nicht gefunden: " RP-MANIFEST-FILE
029800        SET PRG-ABBRUCH TO TRUE
029900        EXIT SECTION
030000     END-IF
030100 
030200     OPEN INPUT MANIFEST-FILE
030300     IF FILE-NOK
030400        DISPLAY "FATAL: Manifest nicht oeffenbar: " RP-MANIFEST-FILE
030500        SET PRG-ABBRUCH TO TRUE
030600        EXIT SECTION
030700     END-IF
030800     SET MANIFEST-IS-OPEN TO TRUE
030900 
031000     MOVE K-CONCEPT-FNAME TO ASS-FNAME
031100     ENTER "COBOLASSIGN" USING  CONCEPT-FILE
031200                                ASS-FNAME
031300                         GIVING ASS-FSTATUS
031400     OPEN OUTPUT CONCEPT-FILE
031500     IF CONCEPT-FILE-NOK
031600        DISPLAY "FATAL: Concept-Katalog nicht oeffenbar: "
031700                K-CONCEPT-FNAME
031800        SET PRG-ABBRUCH TO TRUE
031900        EXIT SECTION
032000     END-IF
032100     SET CONCEPT-IS-OPEN TO TRUE
032200 
032300     MOVE K-REJECT-FNAME TO ASS-FNAME
032400     ENTER "COBOLASSIGN" USING  REJECT-FILE
032500                                ASS-FNAME
032600                         GIVING ASS-FSTATUS
032700     OPEN OUTPUT REJECT-FILE
032800     IF REJECT-FILE-NOK
032900        DISPLAY "FATAL: Fehlerprotokoll nicht oeffenbar: "
033000                K-REJECT-FNAME
033100        SET PRG-ABBRUCH TO TRUE
033200        EXIT SECTION
033300     END-IF
033400     SET REJECT-IS-OPEN TO TRUE
033500 
033600     MOVE K-VERSION-FNAME TO ASS-FNAME
033700     ENTER "COBOLASSIGN" USING  VERSION-FILE
033800                                ASS-FNAME
033900                         GIVING ASS-FSTATUS
034000     OPEN OUTPUT VERSION-FILE
034100     IF VERSION-FILE-NOK
034200        DISPLAY "FATAL: Versionsindex nicht oeffenbar: "
034300                K-VERSION-FNAME
034400        SET PRG-ABBRUCH TO TRUE
034500        EXIT SECTION
034600     END-IF
034700     SET VERSION-IS-OPEN TO TRUE
034800     .
034900 B000-99.
035000     EXIT.
035100 
035200******************************************************************
035300* Ende: Versionsindex ausschreiben, Dateien schliessen, Bilanz
035400******************************************************************
035500 B090-ENDE SECTION.
035600 B090-00.
035700     IF NOT PRG-ABBRUCH
035800        PERFORM B600-WRITE-VERSION-INDEX
035900     END-IF
036000 
036100     IF MANIFEST-IS-OPEN
036200        CLOSE MANIFEST-FILE
036300     END-IF
036400     IF CONCEPT-IS-OPEN
036500        CLOSE CONCEPT-FILE
036600     END-IF
036700     IF REJECT-IS-OPEN
036800        CLOSE REJECT-FILE
036900     END-IF
037000     IF VERSION-IS-OPEN
037100        CLOSE VERSION-FILE
037200     END-IF
037300 
037400     DISPLAY "INFO: " K-MODUL " Lauf beendet -- "
037500             C4-KEPT " Arbeitsmappe(n) verarbeitet, "
037600             C4-SKIPPED " Verzeichniseintrag/aege uebersprungen, "
037700             C9-ANZ " Concept(s) insgesamt im Katalog"
037800     .
037900 B090-99.
038000     EXIT.
038100 
038200******************************************************************
038300* Verarbeitung des gesamten Manifests (Unit: CodebookManager)
038400******************************************************************
038500 B100-VERARBEITUNG SECTION.
038600 B100-00.
038700     PERFORM B110-MANIFEST-LINE-LOOP UNTIL FILE-EOF
038800     .
038900 B100-99.
039000     EXIT.
039100 
039200 B110-MANIFEST-LINE-LOOP SECTION.
039300 B110-00.
039400     READ MANIFEST-FILE
039500         AT END
039600             SET FILE-EOF TO TRUE
039700             EXIT SECTION
039800     END-READ
039900 
040000     PERFORM C310-SPLIT-MANIFEST-LINE
040100     PERFORM C320-FILE-SELECTION-CHECK
040200 
040300     IF ENTRY-IS-KEPT
040400        ADD 1 TO C4-KEPT
040500        PERFORM B200-RUN-CODEBOOK-UNIT
040600     ELSE
040700        ADD 1 TO C4-SKIPPED
040800     END-IF
040900     .
041000 B110-99.
041100     EXIT.
041200 
041300******************************************************************
041400* Eine Arbeitsmappe (Unit: Codebook) ueber PALCDB0M verarbeiten
041500* lassen und das Ergebnis uebernehmen.
041600******************************************************************
041700 B200-RUN-CODEBOOK-UNIT SECTION.
041800 B200-00.
041900     MOVE ME-INFO-FILE        TO WC-INFO-FILE
042000     MOVE ME-CODEBOOK-FILE    TO WC-CODEBOOK-FILE
042100     MOVE RP-LANGUAGE-COUNT   TO WC-LANGUAGE-COUNT
042200     MOVE RP-STATUS-CODE      TO WC-STATUS-CODE
042300     MOVE ZERO                TO WC-CONCEPT-COUNT
042400                                  WC-REJECT-COUNT
042500                                  WC-RETURN-CODE
042600 
042700     MOVE 1 TO C4-I1
042800     PERFORM C330-COPY-LANGUAGE-STEP
042900        UNTIL C4-I1 > RP-LANGUAGE-COUNT
043000 
043100     CALL "PALCDB0M" USING WORKBOOK-CALL-REC
043200 
043300     EVALUATE WC-RETURN-CODE
043400        WHEN ZERO
043500            ADD WC-CONCEPT-COUNT TO C9-ANZ
043600            PERFORM B300-DRAIN-BUFFERS
043700            PERFORM B400-INDEX-VERSION
043800        WHEN 9999
043900            DISPLAY "WARNUNG: Arbeitsmappe uebersprungen (PALCDB0M"
044000                    " Abbruch): " ME-ENTRY-NAME
044100        WHEN OTHER
044200            DISPLAY "WARNUNG: unbekannter Return-Code von PALCDB0M: "
044300                    WC-RETURN-CODE " bei " ME-ENTRY-NAME
044400     END-EVALUATE
044500     .
044600 B200-99.
044700     EXIT.
044800 
044900******************************************************************
045000* Concept- und Fehlerprotokoll-Puffer dieser Arbeitsmappe in die
045100* beiden Ausgabedateien schreiben (Puffer siehe PALBUF0C).
045200******************************************************************
045300 B300-DRAIN-BUFFERS SECTION.
045400 B300-00.
045500     MOVE 1 TO C4-I1
045600     PERFORM B310-WRITE-CONCEPT-STEP
045700        UNTIL C4-I1 > WC-CONCEPT-COUNT
045800 
045900     MOVE 1 TO C4-I2
046000     PERFORM B320-WRITE-REJECT-STEP
046100        UNTIL C4-I2 > WC-REJECT-COUNT
046200     .
046300 B300-99.
046400     EXIT.
046500 
046600 B310-WRITE-CONCEPT-STEP SECTION.
046700 B310-00.
046800     SET CCB-IDX TO C4-I1
046900     MOVE SPACES TO CONCEPT-LINE-TEXT
047000     MOVE 1 TO C4-PTR
047100 
047200     STRING CCB-ID(CCB-IDX)               DELIMITED BY SIZE
047300            "|"                           DELIMITED BY SIZE
047400            CCB-CODESYSTEM(CCB-IDX)       DELIMITED BY SIZE
047500            "|"                           DELIMITED BY SIZE
047600            CCB-CODE(CCB-IDX)             DELIMITED BY SIZE
047700            "|"                           DELIMITED BY SIZE
047800            CCB-DESCRIPTION-CODE(CCB-IDX) DELIMITED BY SIZE
047900            "|"                           DELIMITED BY SIZE
048000            CCB-CODELIST-REF(CCB-IDX)     DELIMITED BY SIZE
048100            "|"                           DELIMITED BY SIZE
048200            CCB-PROPERTIES(CCB-IDX)       DELIMITED BY SIZE
048300            "|"                           DELIMITED BY SIZE
048400            CCB-PARENT(CCB-IDX)           DELIMITED BY SIZE
048500            "|"                           DELIMITED BY SIZE
048600            CCB-DATA-TYPE(CCB-IDX)        DELIMITED BY SIZE
048700            "|"                           DELIMITED BY SIZE
048800            CCB-EFFECTIVE-DATE(CCB-IDX)   DELIMITED BY SIZE
048900            "|"                           DELIMITED BY SIZE
049000            CCB-VERSION-LABEL(CCB-IDX)    DELIMITED BY SIZE
049100       INTO CONCEPT-LINE-TEXT WITH POINTER C4-PTR
049200 
049300     MOVE 1 TO C4-I3
049400     PERFORM C340-APPEND-LANG-STEP
049500        UNTIL C4-I3 > CCB-LANG-COUNT(CCB-IDX)
049600 
049700     WRITE CONCEPT-LINE-REC
049800     IF CONCEPT-FILE-NOK
049900        DISPLAY "WARNUNG: Concept-Zeile nicht geschrieben fuer "
050000                CCB-ID(CCB-IDX)
050100     END-IF
050200 
050300     ADD 1 TO C4-I1
050400     .
050500 B310-99.
050600     EXIT.
050700 
050800 C340-APPEND-LANG-STEP SECTION.
050900 C340-00.
051000     STRING "|"                                DELIMITED BY SIZE
051100            CCB-DESC-LANG-CODE(CCB-IDX, C4-I3)  DELIMITED BY SIZE
051200            "|"                                 DELIMITED BY SIZE
051300            CCB-DESC-LANG-TEXT(CCB-IDX, C4-I3)  DELIMITED BY SIZE
051400       INTO CONCEPT-LINE-TEXT WITH POINTER C4-PTR
051500 
051600     ADD 1 TO C4-I3
051700     .
051800 C340-99.
051900     EXIT.
052000 
052100 B320-WRITE-REJECT-STEP SECTION.
052200 B320-00.
052300     SET RLB-IDX TO C4-I2
052400     MOVE SPACES TO REJECT-LINE-TEXT
052500 
052600     STRING RLB-CONCEPT-ID(RLB-IDX)      DELIMITED BY SIZE
052700            "|"                          DELIMITED BY SIZE
052800            RLB-RULES-VIOLATED(RLB-IDX)  DELIMITED BY SIZE
052900       INTO REJECT-LINE-TEXT
053000 
053100     WRITE REJECT-LINE-REC
053200     IF REJECT-FILE-NOK
053300        DISPLAY "WARNUNG: Fehlerzeile nicht geschrieben fuer "
053400                RLB-CONCEPT-ID(RLB-IDX)
053500     END-IF
053600 
053700     ADD 1 TO C4-I2
053800     .
053900 B320-99.
054000     EXIT.
054100 
054200******************************************************************
054300* Schritt 5 (CodebookManager): diese Arbeitsmappe in der Versions-
054400* tabelle einsortieren (aufsteigend, ueberschreibt bei Gleichstand,
054500* keine eigene SORT-Benutzung -- Einfuegesortierung per Hand).
054600******************************************************************
054700 B400-INDEX-VERSION SECTION.
054800 B400-00.
054900     SET SLOT-NOT-FOUND TO TRUE
055000     MOVE 1 TO C4-I1
055100     PERFORM C410-FIND-VERSION-STEP
055200        UNTIL C4-I1 > VX-COUNT OR SLOT-FOUND
055300 
055400     IF SLOT-FOUND
055500        MOVE C4-I1 TO C4-I2
055600        PERFORM C430-STORE-VERSION-SLOT
055700     ELSE
055800        IF VX-COUNT < VX-MAX-ENTRY
055900           SET SHIFT-NOT-DONE TO TRUE
056000           MOVE VX-COUNT TO C4-I1
056100           PERFORM C420-SHIFT-STEP
056200              UNTIL C4-I1 = ZERO OR SHIFT-DONE
056300           COMPUTE C4-I2 = C4-I1 + 1
056400           ADD 1 TO VX-COUNT
056500           PERFORM C430-STORE-VERSION-SLOT
056600        ELSE
056700           DISPLAY "WARNUNG: Versionsindex voll, Version nicht "
056800                   "aufgenommen: " WC-VERSION-LABEL
056900        END-IF
057000     END-IF
057100     .
057200 B400-99.
057300     EXIT.
057400 
057500 C410-FIND-VERSION-STEP SECTION.
057600 C410-00.
057700     IF VX-NUMERIC(C4-I1) = WC-VERSION-NUMERIC
057800        SET SLOT-FOUND TO TRUE
057900     ELSE
058000        ADD 1 TO C4-I1
058100     END-IF
058200     .
058300 C410-99.
058400     EXIT.
058500 
058600*    Schiebt von hinten nach vorn, solange der Vorgaenger-Eintrag
058700*    numerisch groesser ist als die einzufuegende Version, und
058800*    findet so die aufsteigende Einfuegeposition (C4-I1 + 1).
058900 C420-SHIFT-STEP SECTION.
059000 C420-00.
059100     IF VX-NUMERIC(C4-I1) > WC-VERSION-NUMERIC
059200        MOVE VX-ENTRY(C4-I1) TO VX-ENTRY(C4-I1 + 1)
059300        SUBTRACT 1 FROM C4-I1
059400     ELSE
059500        SET SHIFT-DONE TO TRUE
059600     END-IF
059700     .
059800 C420-99.
059900     EXIT.
060000 
060100 C430-STORE-VERSION-SLOT SECTION.
060200 C430-00.
060300     MOVE WC-VERSION-NUMERIC TO VX-NUMERIC(C4-I2)
060400     MOVE WC-VERSION-LABEL   TO VX-LABEL(C4-I2)
060500     MOVE WC-EFFECTIVE-DATE  TO VX-EFFDATE(C4-I2)
060600     .
060700 C430-99.
060800     EXIT.
060900 
061000******************************************************************
061100* Schritt 6: Versionsindex in Tabellenreihenfolge (bereits
061200* aufsteigend, siehe B400) in die Ausgabedatei schreiben.
061300******************************************************************
061400 B600-WRITE-VERSION-INDEX SECTION.
061500 B600-00.
061600     MOVE 1 TO C4-I1
061700     PERFORM B610-WRITE-VERSION-STEP
061800        UNTIL C4-I1 > VX-COUNT
061900     .
062000 B600-99.
062100     EXIT.
062200 
062300 B610-WRITE-VERSION-STEP SECTION.
062400 B610-00.
062500     SET VX-IDX TO C4-I1
062600     MOVE SPACES TO VERSION-LINE-TEXT
062700 
062800     STRING VX-NUMERIC(VX-IDX) DELIMITED BY SIZE
062900            "|"                DELIMITED BY SIZE
063000            VX-LABEL(VX-IDX)   DELIMITED BY SIZE
063100            "|"                DELIMITED BY SIZE
063200            VX-EFFDATE(VX-IDX) DELIMITED BY SIZE
063300       INTO VERSION-LINE-TEXT
063400 
063500     WRITE VERSION-LINE-REC
063600     IF VERSION-FILE-NOK
063700        DISPLAY "WARNUNG: Versionszeile nicht geschrieben: "
063800                VX-LABEL(VX-IDX)
063900     END-IF
064000 
064100     ADD 1 TO C4-I1
064200     .
064300 B610-99.
064400     EXIT.
064500 
064600******************************************************************
064700* Initialisierung
064800******************************************************************
064900 C000-INIT SECTION.
065000 C000-00.
065100     SET PRG-OK TO TRUE
065200     SET FILE-OK TO TRUE
065300     MOVE ZERO TO VX-COUNT
065400     MOVE ZERO TO C4-KEPT
065500     MOVE ZERO TO C4-SKIPPED
065600     MOVE ZERO TO C9-ANZ
065700     .
065800 C000-99.
065900     EXIT.
066000 
066100******************************************************************
066200* Manifestzeile in ihre Bestandteile zerlegen (Eintragsname, Info-
066300* und Codebook-Extraktionsdatei), Pipe-getrennt.
066400******************************************************************
066500 C310-SPLIT-MANIFEST-LINE SECTION.
066600 C310-00.
066700     MOVE SPACES TO MANIFEST-ENTRY
066800     UNSTRING MANIFEST-LINE-TEXT DELIMITED BY "|"
066900         INTO ME-ENTRY-NAME
067000              ME-INFO-FILE
067100              ME-CODEBOOK-FILE
067200     END-UNSTRING
067300 
067400     MOVE 1 TO C4-LEN
067500     PERFORM C311-NAME-LEN-STEP
067600        UNTIL C4-LEN > 40 OR ME-ENTRY-NAME(C4-LEN:1) = SPACE
067700     COMPUTE ME-NAME-LEN = C4-LEN - 1
067800     .
067900 C310-99.
068000     EXIT.
068100 
068200 C311-NAME-LEN-STEP SECTION.
068300 C311-00.
068400     ADD 1 TO C4-LEN
068500     .
068600 C311-99.
068700     EXIT.
068800 
068900******************************************************************
069000* BUSINESS RULE FILE-SELECTION-RULE: Endung ".xlsx" (Gross-/
069100* Kleinschreibung beachten), darf nicht mit "~" beginnen.
069200******************************************************************
069300 C320-FILE-SELECTION-CHECK SECTION.
069400 C320-00.
069500     SET ENTRY-IS-SKIPPED TO TRUE
069600 
069700     IF ME-NAME-LEN > 5 AND ME-ENTRY-NAME(1:1) NOT = K-TILDE
069800        COMPUTE C4-PTR = ME-NAME-LEN - 4
069900        IF ME-ENTRY-NAME(C4-PTR:5) = K-SUFFIX
070000           SET ENTRY-IS-KEPT TO TRUE
070100        END-IF
070200     END-IF
070300     .
070400 C320-99.
070500     EXIT.
070600 
070700 C330-COPY-LANGUAGE-STEP SECTION.
070800 C330-00.
070900     SET RP-LANG-IDX TO C4-I1
071000     SET WC-LANG-IDX TO C4-I1
071100     MOVE RP-LANGUAGE(RP-LANG-IDX) TO WC-LANGUAGE(WC-LANG-IDX)
071200     ADD 1 TO C4-I1
071300     .
071400 C330-99.
071500     EXIT.
