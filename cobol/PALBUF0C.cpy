000100*----------------------------------------------------------------*
000200* PALBUF0C  -- EXTERNAL hand-off buffers between PALCDB0M (fills  *
000300*              them, one workbook's worth at a time) and          *
000400*              PALMGR0M (drains them to the three run-level       *
000500*              output files). Same EXTERNAL idiom as the          *
000600*              SRC-LINES-BUFFER shared by ANODRV0O/SSFANO0M.       *
000700*----------------------------------------------------------------*
000800*G.00.00|2018-12-10| kl  | Neuerstellung (Concept/Reject Buffers)
000900*----------------------------------------------------------------*
001000* CCB-CONCEPT is one Codebook data row, stamped with its owning
001100* codebook's effective date, version label and run status code
001200* (OCCURS will not take a COPYd 01-item, so the fields are carried
001300* here directly rather than through a separate record copybook).
001400* Sized for the largest PALGA dataset release seen to date; bump
001500* CCB-MAX-ENTRY / RLB-MAX-ENTRY together with the OCCURS below if
001600* a future release needs more.
001700*----------------------------------------------------------------*
001800 01  CONCEPT-CATALOGUE-BUFFER IS EXTERNAL.
001900     05  CCB-MAX-ENTRY               PIC S9(04) COMP VALUE 500.
002000     05  CCB-ENTRY OCCURS 500 TIMES INDEXED BY CCB-IDX.
002100         10  CCB-CONCEPT.
002200             15  CCB-ID                   PIC X(40).
002300             15  CCB-CODESYSTEM           PIC X(40).
002400             15  CCB-CODE                 PIC X(40).
002500             15  CCB-DESCRIPTION-CODE     PIC X(240).
002600             15  CCB-CODELIST-REF         PIC X(40).
002700             15  CCB-PROPERTIES           PIC X(240).
002800             15  CCB-PARENT               PIC X(40).
002900             15  CCB-DATA-TYPE            PIC X(20).
003000             15  CCB-LANG-COUNT           PIC S9(04) COMP VALUE ZERO.
003100             15  CCB-DESCRIPTION-LANG OCCURS 5 TIMES
003200                                     INDEXED BY CCB-LANG-IDX.
003300                 20  CCB-DESC-LANG-CODE   PIC X(02).
003400                 20  CCB-DESC-LANG-TEXT   PIC X(240).
003500             15  CCB-EFFECTIVE-DATE       PIC X(19).
003600             15  CCB-VERSION-LABEL        PIC X(12).
003700             15  CCB-STATUS-CODE          PIC X(01).
003800     05  FILLER                      PIC X(08).
003900 
004000 01  REJECT-LOG-BUFFER IS EXTERNAL.
004100     05  RLB-MAX-ENTRY               PIC S9(04) COMP VALUE 200.
004200     05  RLB-ENTRY OCCURS 200 TIMES INDEXED BY RLB-IDX.
004300         10  RLB-CONCEPT-ID          PIC X(40).
004400         10  RLB-RULES-VIOLATED      PIC X(120).
004500     05  FILLER                      PIC X(08).
