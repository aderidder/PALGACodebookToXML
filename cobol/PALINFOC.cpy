000100*----------------------------------------------------------------*
000200* PALINFOC  -- Info sheet key/value record and work table          *
000300*----------------------------------------------------------------*
000400*G.00.02|2026-07-14| rh  | CR-4471 added upper-cased key for lookup
000500*G.00.01|2019-02-11| kl  | CR-3108 table size raised to 50 rows
000600*G.00.00|2018-11-05| kl  | Neuerstellung (Info sheet extract)
000700*----------------------------------------------------------------*
000800* One INFO-ENTRY is one row of a codebook workbook's Info sheet
000900* (key|value, pipe-delimited in the extract file). IE-KEY is also
001000* held upper-cased as IT-KEY-UC below because the later lookup of
001100* VERSION, EFFECTIVEDATE etc. has to be case-insensitive regardless
001200* of how the key was cased on the Info sheet itself.
001300*----------------------------------------------------------------*
001400 01  INFO-ENTRY.
001500     05  IE-KEY                      PIC X(60).
001600     05  IE-VALUE                    PIC X(240).
001700     05  FILLER                      PIC X(08).
001800 
001900*----------------------------------------------------------------*
002000* Work table: one row per Info sheet line, kept in last-PUT order
002100* (a later duplicate key overwrites the earlier value in place --
002200* see B200-PARSE-INFO).
002300*----------------------------------------------------------------*
002400 01  INFO-TABLE.
002500     05  IT-COUNT                    PIC S9(04) COMP VALUE ZERO.
002600     05  IT-ENTRY OCCURS 50 TIMES INDEXED BY IT-IDX.
002700         10  IT-KEY                  PIC X(60).
002800         10  IT-KEY-UC                PIC X(60).
002900         10  IT-VALUE                PIC X(240).
003000     05  FILLER                      PIC X(06).
